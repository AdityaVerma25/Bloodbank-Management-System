000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BGTABLE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100**REMARKS.
001200**
001300**          THIS SUBPROGRAM IS THE SHOP'S SINGLE SOURCE FOR THE BLOOD GROUP
001400**          AND BLOOD COMPONENT CODE TABLES.  GIVEN A GROUP OR COMPONENT
001500**          CODE IT RETURNS A VALID/INVALID SWITCH, THE COMPONENT'S SHELF
001600**          LIFE IN DAYS, AND A COMPUTED EXPIRY DATE WHEN A COLLECTION DATE
001700**          IS SUPPLIED.  CALLED BY DONRVAL AND REQPROC.  NO FILES.
001800**
001900******************************************************************
002000**CHANGE LOG
002100**----------------------------------------------------------------
002200** 03/14/91  MM   ORIGINAL LAYOUT FOR INVENTORY CONVERSION
002300** 02/11/94  JS   ADDED COMPONENT SHELF LIFE TABLE  REQ 2209
002400** 01/06/99  MM   Y2K - EXPIRY DATE COMPUTED WITH 4-DIGIT YEAR
002500** 06/18/02  AK   ADDED EXPIRY-DATE-OUT COMPUTATION  REQ 4890
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WS-SHELF-DAYS          PIC 9(3) COMP.
004000     05  WS-JULIAN-COLL         PIC 9(7) COMP.
004100     05  WS-JULIAN-EXP          PIC 9(7) COMP.
004200
004300 01  BLOOD-GROUP-TABLE-VALUES.
004400     05  FILLER                 PIC X(3) VALUE "A+ ".
004500     05  FILLER                 PIC X(3) VALUE "A- ".
004600     05  FILLER                 PIC X(3) VALUE "B+ ".
004700     05  FILLER                 PIC X(3) VALUE "B- ".
004800     05  FILLER                 PIC X(3) VALUE "AB+".
004900     05  FILLER                 PIC X(3) VALUE "AB-".
005000     05  FILLER                 PIC X(3) VALUE "O+ ".
005100     05  FILLER                 PIC X(3) VALUE "O- ".
005200 01  BLOOD-GROUP-TABLE REDEFINES
005300          BLOOD-GROUP-TABLE-VALUES.
005400     05  BGT-GROUP-ENT OCCURS 8 TIMES
005500                  INDEXED BY BGT-NDX.
005600         10  BGT-GROUP-CD       PIC X(3).
005700
005800 01  COMPONENT-TABLE-VALUES.
005900     05  FILLER                 PIC X(2)   VALUE "WB".
006000     05  FILLER                 PIC 9(3)   VALUE 035.
006100     05  FILLER                 PIC X(2)   VALUE "PL".
006200     05  FILLER                 PIC 9(3)   VALUE 365.
006300     05  FILLER                 PIC X(2)   VALUE "PT".
006400     05  FILLER                 PIC 9(3)   VALUE 005.
006500     05  FILLER                 PIC X(2)   VALUE "RC".
006600     05  FILLER                 PIC 9(3)   VALUE 042.
006700     05  FILLER                 PIC X(2)   VALUE "CR".
006800     05  FILLER                 PIC 9(3)   VALUE 365.
006900 01  COMPONENT-TABLE REDEFINES
007000          COMPONENT-TABLE-VALUES.
007100     05  CPT-COMP-ENT OCCURS 5 TIMES
007200                  INDEXED BY CPT-NDX.
007300         10  CPT-COMP-CD        PIC X(2).
007400         10  CPT-SHELF-DAYS     PIC 9(3).
007500
007600 LINKAGE SECTION.
007700 01  BGTABLE-PARMS.
007800     05  BGT-FUNCTION-SW        PIC X.
007900         88  BGT-CHECK-GROUP    VALUE "G".
008000         88  BGT-CHECK-COMPONENT VALUE "C".
008100         88  BGT-CALC-EXPIRY    VALUE "E".
008200     05  BGT-GROUP-CODE-IN      PIC X(3).
008300     05  BGT-COMPONENT-CODE-IN  PIC X(2).
008400     05  BGT-COLLECTION-DATE-IN PIC 9(8).
008500     05  BGT-SHELF-DAYS-OUT     PIC 9(3) COMP-3.
008600     05  BGT-EXPIRY-DATE-OUT    PIC 9(8).
008700     05  BGT-VALID-SW           PIC X.
008800         88  BGT-IS-VALID       VALUE "Y".
008900         88  BGT-IS-INVALID     VALUE "N".
009000
009100 PROCEDURE DIVISION USING BGTABLE-PARMS.
009200 0100-MAINLINE.
009300     MOVE "N" TO BGT-VALID-SW.
009400     IF BGT-CHECK-GROUP
009500         PERFORM 0200-CHECK-GROUP
009600     ELSE IF BGT-CHECK-COMPONENT
009700         PERFORM 0300-CHECK-COMPONENT
009800     ELSE IF BGT-CALC-EXPIRY
009900         PERFORM 0300-CHECK-COMPONENT
010000         IF BGT-IS-VALID
010100             PERFORM 0400-CALC-EXPIRY-DATE.
010200     GOBACK.
010300
010400 0200-CHECK-GROUP.
010500     SET BGT-NDX TO 1.
010600     SEARCH BGT-GROUP-ENT
010700         AT END
010800             MOVE "N" TO BGT-VALID-SW
010900         WHEN BGT-GROUP-CD (BGT-NDX) = BGT-GROUP-CODE-IN
011000             MOVE "Y" TO BGT-VALID-SW.
011100
011200 0300-CHECK-COMPONENT.
011300     SET CPT-NDX TO 1.
011400     SEARCH CPT-COMP-ENT
011500         AT END
011600             MOVE "N" TO BGT-VALID-SW
011700         WHEN CPT-COMP-CD (CPT-NDX) = BGT-COMPONENT-CODE-IN
011800             MOVE "Y" TO BGT-VALID-SW
011900             MOVE CPT-SHELF-DAYS (CPT-NDX) TO BGT-SHELF-DAYS-OUT,
012000                                               WS-SHELF-DAYS.
012100
012200 0400-CALC-EXPIRY-DATE.
012300***  CONVERT TO A JULIAN DAY NUMBER, ADD THE SHELF LIFE, CONVERT
012400***  BACK.  FUNCTION INTEGER-OF-DATE/DATE-OF-INTEGER ARE NOT USED
012500***  IN THIS SHOP - THE 1900/2000 WINDOW IS HANDLED WITH A CALL
012600***  TO THE STANDARD DATE-CONVERSION ROUTINE INSTEAD.
012700     CALL "DATCNV1" USING BGT-COLLECTION-DATE-IN, WS-JULIAN-COLL.
012800     ADD WS-SHELF-DAYS TO WS-JULIAN-COLL GIVING WS-JULIAN-EXP.
012900     CALL "DATCNV2" USING WS-JULIAN-EXP, BGT-EXPIRY-DATE-OUT.
