000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DONREC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000**REMARKS.
001100**
001200**          THIS PROGRAM RECORDS COMPLETED/ATTEMPTED DONATIONS.  FOR EACH
001300**          DONATION TRANSACTION IT LOOKS UP THE DONOR ON THE DONOR MASTER,
001400**          RE-VALIDATES THE DONOR'S FIELDS AND APPLIES THE DONOR-ELIGIBILITY
001500**          AND MEDICAL-SCREENING RULES.  AN INELIGIBLE TRANSACTION IS LOGGED
001600**          TO THE EXCEPTION LOG WITH A REASON AND BUMPS THE DONOR'S FAILED-
001700**          ATTEMPT COUNTER (THE ONLY PLACE IN THIS SYSTEM THE DONOR MASTER IS
001800**          REWRITTEN, SO THE COUNTER LIVES HERE).  AN ELIGIBLE TRANSACTION IS
001900**          STAMPED WITH A GENERATED DONATION ID AND CURRENT TIMESTAMP, GETS
002000**          THE DONOR'S BLOOD GROUP COPIED ONTO IT, IS WRITTEN TO THE DONATION
002100**          FILE, AND THE DONOR'S LAST-DONATION-DATE IS UPDATED AND THE
002200**          FAILED-ATTEMPT COUNTER RESET.
002300**
002400******************************************************************
002500**CHANGE LOG
002600**----------------------------------------------------------------
002700** 03/14/91  MM   ORIGINAL LAYOUT FOR INVENTORY CONVERSION
002800** 02/11/94  JS   ADDED MEDICAL SCREENING RULE CALL  REQ 2209
002900** 01/06/99  MM   Y2K - DONATION-DATE STAMP ON 4-DIGIT YEAR
003000** 07/23/03  AK   ADDED FAILED-ATTEMPT COUNTER RESET ON ACCEPT  REQ 5108
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SYSOUT
004100     ASSIGN TO UT-S-SYSOUT
004200       ORGANIZATION IS SEQUENTIAL.
004300     SELECT DONTRAN
004400     ASSIGN TO UT-S-DONTRAN
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS OFCODE.
004700     SELECT DONATN-FILE
004800     ASSIGN TO UT-S-DONATN
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS OFCODE.
005100     SELECT EXCPLOG
005200     ASSIGN TO UT-S-EXCPLOG
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500     SELECT DONRMSTR
005600            ASSIGN       TO DONRMSTR
005700            ORGANIZATION IS INDEXED
005800            ACCESS MODE  IS RANDOM
005900            RECORD KEY   IS DN-DONOR-ID
006000            FILE STATUS  IS DONRMSTR-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 130 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SYSOUT-REC.
006900 01  SYSOUT-REC  PIC X(130).
007000******* DONATION TRANSACTIONS ENTERED AT THE COLLECTION DESK.
007100******* A TRAILER RECORD (DONOR-ID = ALL 9S) CLOSES THE FILE.
007200 FD  DONTRAN
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 150 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS DT-TRAN-REC.
007800 01  DT-TRAN-REC.
007900     05  DT-DONOR-ID             PIC X(12).
008000         88  DT-TRAILER-TRAN     VALUE ALL "9".
008100     05  DT-BLOOD-BANK-ID        PIC X(10).
008200     05  DT-DONATION-TYPE        PIC X(02).
008300     05  DT-VOLUME-ML            PIC 9(04).
008400     05  DT-HEMOGLOBIN           PIC 9(02)V9.
008500     05  DT-SCR-FEVER            PIC X(01).
008600     05  DT-SCR-COLD             PIC X(01).
008700     05  DT-SCR-TATTOO           PIC X(01).
008800     05  DT-SCR-TATTOO-DATE      PIC 9(08).
008900     05  DT-SCR-PIERCING         PIC X(01).
009000     05  DT-SCR-PIERCING-DATE    PIC 9(08).
009100     05  DT-SCR-SURGERY          PIC X(01).
009200     05  DT-SCR-SURGERY-DATE     PIC 9(08).
009300     05  DT-SCR-SEX-RISK         PIC X(01).
009400     05  FILLER                  PIC X(80).
009500 FD  DONATN-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 150 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS DA-DONATION-REC.
010100     COPY DONATN.
010200 FD  EXCPLOG
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 132 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS EL-EXCEPTION-REC.
010800 01  EL-EXCEPTION-REC.
010900     05  EL-DONOR-ID             PIC X(12).
011000     05  FILLER                  PIC X(01) VALUE SPACE.
011100     05  EL-ACTION-TAKEN         PIC X(24).
011200     05  FILLER                  PIC X(01) VALUE SPACE.
011300     05  EL-REASON-CODE          PIC X(2).
011400     05  FILLER                  PIC X(92).
011500 FD  DONRMSTR
011600     RECORD CONTAINS 160 CHARACTERS
011700     DATA RECORD IS DN-DONOR-REC.
011800     COPY DONRMSTR.
011900 WORKING-STORAGE SECTION.
012000 01  FILE-STATUS-CODES.
012100     05  OFCODE                  PIC X(2).
012200         88 CODE-WRITE           VALUE SPACES.
012300     05  DONRMSTR-STATUS         PIC X(2).
012400         88  RECORD-FOUND        VALUE "00".
012500 77  WS-TODAY-DATE               PIC 9(8).
012600 01  WS-NOW-STAMP                PIC 9(14).
012700 77  WS-RUN-DATE-RAW             PIC 9(6).
012800 01  WS-DONATION-SEQ             PIC 9(6) COMP-3.
012900 01  WS-NEW-DONATION-ID          PIC X(12).
013000 01  WS-DONATION-ID-GRP REDEFINES WS-NEW-DONATION-ID.
013100     05  WS-DID-PREFIX           PIC X(06) VALUE "DNTN".
013200     05  WS-DID-SEQ              PIC 9(06).
013300 01  DONRVAL-PARMS.
013400     05  DV-FULL-NAME            PIC X(40).
013500     05  DV-PHONE                PIC X(10).
013600     05  DV-PASSWORD             PIC X(20) VALUE "ON-FILE-PASSWORD".
013700     05  DV-BLOOD-GROUP          PIC X(3).
013800     05  DV-BLOOD-GROUP-VALID-SW PIC X.
013900     05  DV-RH-FACTOR            PIC X(1).
014000     05  DV-GENDER               PIC X(1).
014100     05  DV-WEIGHT-KG            PIC 9(3)V9.
014200     05  DV-HEIGHT-CM            PIC 9(3)V9.
014300     05  DV-DATE-OF-BIRTH        PIC 9(8).
014400     05  DV-TODAY-DATE           PIC 9(8).
014500     05  DV-VALID-SW             PIC X.
014600         88  DV-RECORD-VALID     VALUE "Y".
014700         88  DV-RECORD-INVALID   VALUE "N".
014800     05  DV-REASON-CODE          PIC X(2).
014900 01  BGTABLE-PARMS.
015000     05  BGT-FUNCTION-SW         PIC X.
015100         88  BGT-CHECK-GROUP     VALUE "G".
015200         88  BGT-CHECK-COMPONENT VALUE "C".
015300         88  BGT-CALC-EXPIRY     VALUE "E".
015400     05  BGT-GROUP-CODE-IN       PIC X(3).
015500     05  BGT-COMPONENT-CODE-IN   PIC X(2).
015600     05  BGT-COLLECTION-DATE-IN  PIC 9(8).
015700     05  BGT-SHELF-DAYS-OUT      PIC 9(3) COMP-3.
015800     05  BGT-EXPIRY-DATE-OUT     PIC 9(8).
015900     05  BGT-VALID-SW            PIC X.
016000         88  BGT-IS-VALID        VALUE "Y".
016100         88  BGT-IS-INVALID      VALUE "N".
016200 01  DONELIG-PARMS.
016300     05  DE-CALC-TYPE-SW         PIC X.
016400         88  DE-DONOR-RULE       VALUE "D".
016500         88  DE-SCREENING-RULE   VALUE "S".
016600     05  DE-TODAY-DATE           PIC 9(8).
016700     05  DE-IS-DONOR             PIC X.
016800     05  DE-IS-ACTIVE            PIC X.
016900     05  DE-LAST-DONATION-DATE   PIC 9(8).
017000     05  DE-WEIGHT-KG            PIC 9(3)V9.
017100     05  DE-DATE-OF-BIRTH        PIC 9(8).
017200     05  DE-SCR-FEVER            PIC X.
017300     05  DE-SCR-COLD             PIC X.
017400     05  DE-SCR-TATTOO           PIC X.
017500     05  DE-SCR-TATTOO-DATE      PIC 9(8).
017600     05  DE-SCR-PIERCING         PIC X.
017700     05  DE-SCR-PIERCING-DATE    PIC 9(8).
017800     05  DE-SCR-SURGERY          PIC X.
017900     05  DE-SCR-SURGERY-DATE     PIC 9(8).
018000     05  DE-SCR-SEX-RISK         PIC X.
018100     05  DE-ELIGIBLE-SW          PIC X.
018200         88  DE-IS-ELIGIBLE      VALUE "Y".
018300         88  DE-NOT-ELIGIBLE     VALUE "N".
018400 01  LGINLOCK-PARMS.
018500     05  LL-ACTION-SW            PIC X.
018600         88  LL-INCREMENT        VALUE "I".
018700         88  LL-RESET            VALUE "R".
018800     05  LL-FAILED-ATTEMPTS      PIC 9(2).
018900     05  LL-IS-LOCKED            PIC X.
019000         88  LL-LOCKED           VALUE "Y".
019100         88  LL-NOT-LOCKED       VALUE "N".
019200 01  COUNTERS-AND-SWITCHES.
019300     05  TRANS-READ              PIC 9(7) COMP.
019400     05  DONATIONS-ACCEPTED      PIC 9(7) COMP.
019500     05  DONATIONS-REJECTED      PIC 9(7) COMP.
019550 77  MORE-TRANS-SW               PIC X VALUE "Y".
019600     88 MORE-TRANS               VALUE "Y".
019700     88 NO-MORE-TRANS            VALUE "N".
019900 01  PARA-NAME                   PIC X(30).
020000 01  ABEND-REASON                PIC X(60).
020100 COPY ABENDREC.
020200 PROCEDURE DIVISION.
020300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020400     PERFORM 100-MAINLINE THRU 100-EXIT
020500             UNTIL NO-MORE-TRANS OR DT-TRAILER-TRAN.
020600     PERFORM 999-CLEANUP THRU 999-EXIT.
020700     MOVE +0 TO RETURN-CODE.
020800     GOBACK.
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB DONREC ********".
021200     ACCEPT WS-RUN-DATE-RAW FROM DATE.
021300     CALL "DATCNV3" USING WS-RUN-DATE-RAW, WS-TODAY-DATE.
021400     MOVE WS-TODAY-DATE TO WS-NOW-STAMP (1:8).
021500     MOVE ZERO TO WS-NOW-STAMP (9:6).
021600     MOVE ZERO TO WS-DONATION-SEQ.
021700     OPEN INPUT DONTRAN.
021800     OPEN OUTPUT DONATN-FILE, EXCPLOG, SYSOUT.
021900     OPEN I-O DONRMSTR.
022000     INITIALIZE COUNTERS-AND-SWITCHES.
022100     PERFORM 900-READ-DONTRAN THRU 900-EXIT.
022200     IF NO-MORE-TRANS
022300         MOVE "** EMPTY DONATION TRANSACTION FILE" TO ABEND-REASON
022400         GO TO 1000-ABEND-RTN.
022500 000-EXIT.
022600     EXIT.
022700 100-MAINLINE.
022800     MOVE "100-MAINLINE" TO PARA-NAME.
022900     ADD +1 TO TRANS-READ.
023000     PERFORM 300-LOOKUP-DONOR THRU 300-EXIT.
023100     IF RECORD-FOUND
023200         PERFORM 400-VALIDATE-DONOR THRU 400-EXIT
023300         IF DV-RECORD-VALID
023400             PERFORM 500-CHECK-ELIGIBILITY THRU 500-EXIT
023500         ELSE
023600             MOVE "N" TO DE-ELIGIBLE-SW
023700         END-IF
023800         IF DE-IS-ELIGIBLE
023900             PERFORM 700-WRITE-DONATION THRU 700-EXIT
024000         ELSE
024100             PERFORM 710-WRITE-REJECT THRU 710-EXIT
024200         END-IF
024300     ELSE
024400         MOVE "UNKNOWN DONOR ID"    TO EL-ACTION-TAKEN
024500         MOVE "99"                  TO EL-REASON-CODE
024600         MOVE DT-DONOR-ID            TO EL-DONOR-ID
024700         WRITE EL-EXCEPTION-REC
024800         ADD +1 TO DONATIONS-REJECTED.
024900     PERFORM 900-READ-DONTRAN THRU 900-EXIT.
025000 100-EXIT.
025100     EXIT.
025200 300-LOOKUP-DONOR.
025300     MOVE "300-LOOKUP-DONOR" TO PARA-NAME.
025400     MOVE DT-DONOR-ID TO DN-DONOR-ID.
025500     READ DONRMSTR.
025600 300-EXIT.
025700     EXIT.
025800 400-VALIDATE-DONOR.
025900     MOVE "400-VALIDATE-DONOR" TO PARA-NAME.
026000     MOVE "G"               TO BGT-FUNCTION-SW.
026100     MOVE DN-BLOOD-GROUP     TO BGT-GROUP-CODE-IN.
026200     MOVE "N"               TO BGT-VALID-SW.
026300     CALL "BGTABLE" USING BGTABLE-PARMS.
026400     MOVE DN-FULL-NAME       TO DV-FULL-NAME.
026500     MOVE DN-PHONE           TO DV-PHONE.
026600     MOVE DN-BLOOD-GROUP     TO DV-BLOOD-GROUP.
026700     MOVE BGT-VALID-SW       TO DV-BLOOD-GROUP-VALID-SW.
026800     MOVE DN-RH-FACTOR       TO DV-RH-FACTOR.
026900     MOVE DN-GENDER          TO DV-GENDER.
027000     MOVE DN-WEIGHT-KG       TO DV-WEIGHT-KG.
027100     MOVE DN-HEIGHT-CM       TO DV-HEIGHT-CM.
027200     MOVE DN-DATE-OF-BIRTH   TO DV-DATE-OF-BIRTH.
027300     MOVE WS-TODAY-DATE      TO DV-TODAY-DATE.
027400     CALL "DONRVAL" USING DONRVAL-PARMS.
027500     IF DV-RECORD-INVALID
027600         MOVE "BAD DONOR-MASTER FIELD" TO EL-ACTION-TAKEN
027700         MOVE DV-REASON-CODE            TO EL-REASON-CODE
027800         MOVE DT-DONOR-ID                TO EL-DONOR-ID.
027900 400-EXIT.
028000     EXIT.
028100 500-CHECK-ELIGIBILITY.
028200     MOVE "500-CHECK-ELIGIBILITY" TO PARA-NAME.
028300     MOVE "D"                TO DE-CALC-TYPE-SW.
028400     MOVE WS-TODAY-DATE       TO DE-TODAY-DATE.
028500     MOVE DN-IS-DONOR         TO DE-IS-DONOR.
028600     MOVE DN-IS-ACTIVE        TO DE-IS-ACTIVE.
028700     MOVE DN-LAST-DONATION-DATE TO DE-LAST-DONATION-DATE.
028800     MOVE DN-WEIGHT-KG        TO DE-WEIGHT-KG.
028900     MOVE DN-DATE-OF-BIRTH    TO DE-DATE-OF-BIRTH.
029000     CALL "DONELIG" USING DONELIG-PARMS.
029100     IF DE-IS-ELIGIBLE
029200         MOVE "S"            TO DE-CALC-TYPE-SW
029300         MOVE DT-SCR-FEVER    TO DE-SCR-FEVER
029400         MOVE DT-SCR-COLD     TO DE-SCR-COLD
029500         MOVE DT-SCR-TATTOO   TO DE-SCR-TATTOO
029600         MOVE DT-SCR-TATTOO-DATE TO DE-SCR-TATTOO-DATE
029700         MOVE DT-SCR-PIERCING TO DE-SCR-PIERCING
029800         MOVE DT-SCR-PIERCING-DATE TO DE-SCR-PIERCING-DATE
029900         MOVE DT-SCR-SURGERY  TO DE-SCR-SURGERY
030000         MOVE DT-SCR-SURGERY-DATE TO DE-SCR-SURGERY-DATE
030100         MOVE DT-SCR-SEX-RISK TO DE-SCR-SEX-RISK
030200         CALL "DONELIG" USING DONELIG-PARMS
030300     END-IF.
030400     IF NOT DE-IS-ELIGIBLE
030500         MOVE "DONOR NOT ELIGIBLE" TO EL-ACTION-TAKEN
030600         MOVE "88"                 TO EL-REASON-CODE
030700         MOVE DT-DONOR-ID           TO EL-DONOR-ID.
030800 500-EXIT.
030900     EXIT.
031000 700-WRITE-DONATION.
031100     MOVE "700-WRITE-DONATION" TO PARA-NAME.
031200     ADD +1 TO WS-DONATION-SEQ.
031300     MOVE WS-DONATION-SEQ    TO WS-DID-SEQ.
031400     MOVE WS-NEW-DONATION-ID TO DA-DONATION-ID.
031500     MOVE DT-DONOR-ID        TO DA-DONOR-ID.
031600     MOVE DT-BLOOD-BANK-ID   TO DA-BLOOD-BANK-ID.
031700     MOVE WS-NOW-STAMP       TO DA-DONATION-DATE.
031800     MOVE DT-DONATION-TYPE   TO DA-DONATION-TYPE.
031900     MOVE DN-BLOOD-GROUP     TO DA-BLOOD-GROUP.
032000     MOVE DT-VOLUME-ML       TO DA-VOLUME-ML.
032100     MOVE DT-HEMOGLOBIN      TO DA-HEMOGLOBIN.
032200     MOVE "CO"               TO DA-STATUS.
032300     MOVE DT-SCR-FEVER       TO DA-SCR-FEVER.
032400     MOVE DT-SCR-COLD        TO DA-SCR-COLD.
032500     MOVE DT-SCR-TATTOO      TO DA-SCR-TATTOO.
032600     MOVE DT-SCR-PIERCING    TO DA-SCR-PIERCING.
032700     MOVE DT-SCR-SURGERY     TO DA-SCR-SURGERY.
032800     MOVE DT-SCR-SEX-RISK    TO DA-SCR-SEX-RISK.
032900     MOVE DT-SCR-TATTOO-DATE   TO DA-SCR-TATTOO-DATE.
033000     MOVE DT-SCR-PIERCING-DATE TO DA-SCR-PIERCING-DATE.
033100     MOVE DT-SCR-SURGERY-DATE  TO DA-SCR-SURGERY-DATE.
033200     WRITE DA-DONATION-REC.
033300     MOVE WS-TODAY-DATE      TO DN-LAST-DONATION-DATE.
033400     MOVE "R"                TO LL-ACTION-SW.
033500     MOVE DN-FAILED-LOGIN-ATTEMPTS TO LL-FAILED-ATTEMPTS.
033600     MOVE DN-IS-LOCKED       TO LL-IS-LOCKED.
033700     CALL "LGINLOCK" USING LGINLOCK-PARMS.
033800     MOVE LL-FAILED-ATTEMPTS TO DN-FAILED-LOGIN-ATTEMPTS.
033900     MOVE LL-IS-LOCKED       TO DN-IS-LOCKED.
034000     REWRITE DN-DONOR-REC.
034100     ADD +1 TO DONATIONS-ACCEPTED.
034200 700-EXIT.
034300     EXIT.
034400 710-WRITE-REJECT.
034500     MOVE "710-WRITE-REJECT" TO PARA-NAME.
034600     WRITE EL-EXCEPTION-REC.
034700     MOVE "I"                TO LL-ACTION-SW.
034800     MOVE DN-FAILED-LOGIN-ATTEMPTS TO LL-FAILED-ATTEMPTS.
034900     MOVE DN-IS-LOCKED       TO LL-IS-LOCKED.
035000     CALL "LGINLOCK" USING LGINLOCK-PARMS.
035100     MOVE LL-FAILED-ATTEMPTS TO DN-FAILED-LOGIN-ATTEMPTS.
035200     MOVE LL-IS-LOCKED       TO DN-IS-LOCKED.
035300     REWRITE DN-DONOR-REC.
035400     ADD +1 TO DONATIONS-REJECTED.
035500 710-EXIT.
035600     EXIT.
035700 800-CLOSE-FILES.
035800     MOVE "800-CLOSE-FILES" TO PARA-NAME.
035900     CLOSE DONTRAN, DONATN-FILE, EXCPLOG, SYSOUT, DONRMSTR.
036000 800-EXIT.
036100     EXIT.
036200 900-READ-DONTRAN.
036300     READ DONTRAN
036400         AT END MOVE "N" TO MORE-TRANS-SW
036500         GO TO 900-EXIT
036600     END-READ.
036700 900-EXIT.
036800     EXIT.
036900 999-CLEANUP.
037000     MOVE "999-CLEANUP" TO PARA-NAME.
037050     MOVE SPACES TO DA-DONATION-REC.
037060     MOVE ALL "9" TO DA-DONOR-ID.
037070     WRITE DA-DONATION-REC.
037100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
037200     DISPLAY "** TRANSACTIONS READ **".
037300     DISPLAY TRANS-READ.
037400     DISPLAY "** DONATIONS ACCEPTED **".
037500     DISPLAY DONATIONS-ACCEPTED.
037600     DISPLAY "** DONATIONS REJECTED **".
037700     DISPLAY DONATIONS-REJECTED.
037800     DISPLAY "******** NORMAL END OF JOB DONREC ********".
037900 999-EXIT.
038000     EXIT.
038100 1000-ABEND-RTN.
038200     MOVE "DONREC"   TO WS-AB-PGM.
038300     MOVE PARA-NAME  TO WS-AB-PARA.
038400     MOVE WS-TODAY-DATE TO WS-AB-DATE.
038500     MOVE ABEND-REASON TO WS-AB-MSG.
038600     WRITE SYSOUT-REC FROM WS-ABEND-REC.
038700     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
038800     DISPLAY "*** ABNORMAL END OF JOB-DONREC ***" UPON CONSOLE.
038900     MOVE +16 TO RETURN-CODE.
039000     GOBACK.
