000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DONRVAL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100**REMARKS.
001200**
001300**          FIELD-LEVEL EDIT OF A DONOR RECORD.  SETS ONE REASON CODE FOR
001400**          THE FIRST FAILING FIELD (SAME LEFT-TO-RIGHT PRIORITY THE SHOP
001500**          USES ON EVERY OTHER FIELD-EDIT ROUTINE) SO THE CALLER CAN PUT A
001600**          SINGLE REASON ON THE EXCEPTION LOG LINE.  CALLED BY DONREC
001700**          BEFORE THE DONOR-ELIGIBILITY RULE IS EVEN CONSULTED.
001800**
001900******************************************************************
002000**CHANGE LOG
002100**----------------------------------------------------------------
002200** 03/14/91  MM   ORIGINAL LAYOUT FOR INVENTORY CONVERSION
002300** 02/11/94  JS   ADDED HEIGHT/WEIGHT RANGE EDITS  REQ 2209
002400** 01/06/99  MM   Y2K - DATE-OF-BIRTH PAST-DATE EDIT ON 4-DIGIT YR
002500** 07/23/03  AK   ADDED PASSWORD LENGTH EDIT  REQ 5108
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WS-NAME-LTH            PIC S9(4) COMP.
004000     05  WS-PASSWORD-LTH        PIC S9(4) COMP.
004100     05  WS-NUMERIC-TEST        PIC 9(10).
004200
004300 01  VALID-GENDER-VALUES.
004400     88  VG-VALID-GENDER        VALUE "M" "F" "O".
004500
004600 LINKAGE SECTION.
004700 01  DONRVAL-PARMS.
004800     05  DV-FULL-NAME           PIC X(40).
004900     05  DV-PHONE               PIC X(10).
005000     05  DV-PASSWORD            PIC X(20).
005100     05  DV-BLOOD-GROUP         PIC X(3).
005200     05  DV-BLOOD-GROUP-VALID-SW PIC X.
005300     05  DV-RH-FACTOR           PIC X(1).
005400     05  DV-GENDER              PIC X(1).
005500     05  DV-WEIGHT-KG           PIC 9(3)V9.
005600     05  DV-HEIGHT-CM           PIC 9(3)V9.
005700     05  DV-DATE-OF-BIRTH       PIC 9(8).
005800     05  DV-TODAY-DATE          PIC 9(8).
005900     05  DV-VALID-SW            PIC X.
006000         88  DV-RECORD-VALID    VALUE "Y".
006100         88  DV-RECORD-INVALID  VALUE "N".
006200     05  DV-REASON-CODE         PIC X(2).
006300
006400 PROCEDURE DIVISION USING DONRVAL-PARMS.
006500 0100-MAINLINE.
006600     MOVE "Y" TO DV-VALID-SW.
006700     MOVE SPACES TO DV-REASON-CODE.
006800     PERFORM 0200-EDIT-NAME.
006900     IF DV-RECORD-VALID PERFORM 0300-EDIT-PHONE.
007000     IF DV-RECORD-VALID PERFORM 0400-EDIT-PASSWORD.
007100     IF DV-RECORD-VALID PERFORM 0500-EDIT-RH-FACTOR.
007200     IF DV-RECORD-VALID PERFORM 0600-EDIT-GENDER.
007300     IF DV-RECORD-VALID PERFORM 0700-EDIT-WEIGHT.
007400     IF DV-RECORD-VALID PERFORM 0800-EDIT-HEIGHT.
007500     IF DV-RECORD-VALID PERFORM 0900-EDIT-GROUP.
007600     IF DV-RECORD-VALID PERFORM 1000-EDIT-BIRTH-DATE.
007700     GOBACK.
007800
007900 0200-EDIT-NAME.
008000     INSPECT DV-FULL-NAME TALLYING WS-NAME-LTH
008100                           FOR CHARACTERS BEFORE SPACE.
008200     IF WS-NAME-LTH < 2 OR WS-NAME-LTH > 40
008300         MOVE "N" TO DV-VALID-SW
008400         MOVE "01" TO DV-REASON-CODE.
008500
008600 0300-EDIT-PHONE.
008700     IF DV-PHONE NOT NUMERIC
008800         MOVE "N" TO DV-VALID-SW
008900         MOVE "02" TO DV-REASON-CODE.
009000
009100 0400-EDIT-PASSWORD.
009200     INSPECT DV-PASSWORD TALLYING WS-PASSWORD-LTH
009300                          FOR CHARACTERS BEFORE SPACE.
009400     IF WS-PASSWORD-LTH < 8
009500         MOVE "N" TO DV-VALID-SW
009600         MOVE "03" TO DV-REASON-CODE.
009700
009800 0500-EDIT-RH-FACTOR.
009900     IF DV-RH-FACTOR NOT = "+" AND DV-RH-FACTOR NOT = "-"
010000         MOVE "N" TO DV-VALID-SW
010100         MOVE "04" TO DV-REASON-CODE.
010200
010300 0600-EDIT-GENDER.
010400     IF DV-GENDER NOT = "M" AND DV-GENDER NOT = "F"
010500                           AND DV-GENDER NOT = "O"
010600         MOVE "N" TO DV-VALID-SW
010700         MOVE "05" TO DV-REASON-CODE.
010800
010900 0700-EDIT-WEIGHT.
011000     IF DV-WEIGHT-KG < 40.0 OR DV-WEIGHT-KG > 200.0
011100         MOVE "N" TO DV-VALID-SW
011200         MOVE "06" TO DV-REASON-CODE.
011300
011400 0800-EDIT-HEIGHT.
011500     IF DV-HEIGHT-CM < 100.0 OR DV-HEIGHT-CM > 250.0
011600         MOVE "N" TO DV-VALID-SW
011700         MOVE "07" TO DV-REASON-CODE.
011800
011900 0900-EDIT-GROUP.
012000     IF DV-BLOOD-GROUP-VALID-SW NOT = "Y"
012100         MOVE "N" TO DV-VALID-SW
012200         MOVE "08" TO DV-REASON-CODE.
012300
012400 1000-EDIT-BIRTH-DATE.
012500     IF DV-DATE-OF-BIRTH NOT < DV-TODAY-DATE
012600         MOVE "N" TO DV-VALID-SW
012700         MOVE "09" TO DV-REASON-CODE.
