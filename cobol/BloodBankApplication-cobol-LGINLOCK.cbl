000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LGINLOCK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/23/03.
000700 DATE-COMPILED. 07/23/03.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100**REMARKS.
001200**
001300**          ARITHMETIC-ONLY SUBPROGRAM FOR THE ACCOUNT LOCKOUT COUNTER.
001400**          AN INCREMENT ACTION ADDS ONE TO THE FAILED-ATTEMPT COUNT AND
001500**          LOCKS THE ACCOUNT AT FIVE.  A RESET ACTION CLEARS THE COUNT AND
001600**          UNLOCKS.  ONLINE LOGON ITSELF IS NOT PART OF THIS SYSTEM - THIS
001700**          ROUTINE IS CALLED FROM DONREC AGAINST THE DONOR MASTER WHEN A
001800**          DONATION TRANSACTION FAILS FIELD VALIDATION.
001900**
002000******************************************************************
002100**CHANGE LOG
002200**----------------------------------------------------------------
002300** 07/23/03  AK   ORIGINAL LAYOUT  REQ 5108
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600 01  MISC-FIELDS.
003700     05  WS-LOCK-THRESHOLD      PIC 9(2) COMP VALUE 5.
003800
003900 LINKAGE SECTION.
004000 01  LGINLOCK-PARMS.
004100     05  LL-ACTION-SW           PIC X.
004200         88  LL-INCREMENT       VALUE "I".
004300         88  LL-RESET           VALUE "R".
004400     05  LL-FAILED-ATTEMPTS     PIC 9(2).
004500     05  LL-IS-LOCKED           PIC X.
004600         88  LL-LOCKED          VALUE "Y".
004700         88  LL-NOT-LOCKED      VALUE "N".
004800
004900 PROCEDURE DIVISION USING LGINLOCK-PARMS.
005000 0100-MAINLINE.
005100     IF LL-INCREMENT
005200         ADD 1 TO LL-FAILED-ATTEMPTS
005300         IF LL-FAILED-ATTEMPTS NOT < WS-LOCK-THRESHOLD
005400             MOVE "Y" TO LL-IS-LOCKED
005500         END-IF
005600     ELSE IF LL-RESET
005700         MOVE ZERO TO LL-FAILED-ATTEMPTS
005800         MOVE "N" TO LL-IS-LOCKED.
005900     GOBACK.
