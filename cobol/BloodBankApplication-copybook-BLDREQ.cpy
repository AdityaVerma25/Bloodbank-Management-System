000100******************************************************************
000200**  BLDREQ.CPY
000300**  BLOOD-REQUEST RECORD  -  KEY = BR-REQUEST-ID
000400**  ONE ENTRY PER HOSPITAL REQUEST FOR BLOOD OR A COMPONENT, FROM
000500**  ITS INITIAL PENDING STATE THROUGH ALLOCATION AND DISPATCH.
000600******************************************************************
000700**  MAINTENANCE HISTORY
000800**  --------------------------------------------------------------
000900**  02/11/94  JS   ORIGINAL LAYOUT FOR HOSPITAL REQUEST TRACKING
001000**  01/06/99  MM   Y2K - EXPANDED REQUIRED-BY TO 4-DIGIT YEAR
001100**  06/18/02  AK   ADDED ALLOCATED-UNIT-IDS TABLE  REQ 4977
001200******************************************************************
001300
001400 01  BR-REQUEST-REC.
001500     05  BR-REQUEST-ID           PIC X(12).
001600     05  BR-HOSPITAL-ID          PIC X(10).
001700     05  BR-PATIENT-NAME         PIC X(40).
001800     05  BR-BLOOD-GROUP          PIC X(03).
001900     05  BR-COMPONENT-TYPE       PIC X(02).
002000     05  BR-QUANTITY-UNITS       PIC 9(03).
002100     05  BR-URGENCY              PIC X(02).
002200         88  BR-URG-CRITICAL     VALUE "CR".
002300         88  BR-URG-URGENT       VALUE "UR".
002400         88  BR-URG-HIGH         VALUE "HI".
002500         88  BR-URG-NORMAL       VALUE "NO".
002600         88  BR-URG-SCHEDULED    VALUE "SC".
002700     05  BR-STATUS               PIC X(02).
002800         88  BR-ST-PENDING       VALUE "PE".
002900         88  BR-ST-APPROVED      VALUE "AP".
003000         88  BR-ST-ALLOCATED     VALUE "AL".
003100         88  BR-ST-DISPATCHED    VALUE "DI".
003200         88  BR-ST-DELIVERED     VALUE "DE".
003300         88  BR-ST-REJECTED      VALUE "RJ".
003400         88  BR-ST-CANCELLED     VALUE "CA".
003500     05  BR-REQUIRED-BY          PIC 9(14).
003600     05  BR-ALLOCATED-COUNT      PIC 9(03).
003700     05  BR-ALLOCATED-UNIT-TBL   OCCURS 5 TIMES
003800                      INDEXED BY BR-UNIT-NDX.
003900         10  BR-ALLOCATED-UNIT-ID PIC X(12).
004000     05  FILLER                  PIC X(49).
