000100******************************************************************
000200**  DONATN.CPY
000300**  DONATION RECORD  -  KEY = DA-DONATION-ID
000400**  ONE ENTRY PER DONATION APPOINTMENT/COLLECTION, SCHEDULED OR
000500**  COMPLETED, CARRYING THE HEALTH-QUESTIONNAIRE SCREENING ANSWERS.
000600******************************************************************
000700**  MAINTENANCE HISTORY
000800**  --------------------------------------------------------------
000900**  11/29/96  TGD  ORIGINAL LAYOUT  -  SCREENING QUESTIONNAIRE ADD
001000**  01/06/99  MM   Y2K - EXPANDED DONATION-DATE TO 4-DIGIT YEAR
001100**  06/18/02  AK   ADDED HEMOGLOBIN READING PER LAB REQUEST 4890
001200******************************************************************
001300
001400 01  DA-DONATION-REC.
001500     05  DA-DONATION-ID          PIC X(12).
001600     05  DA-DONOR-ID             PIC X(12).
001601         88  DA-TRAILER-DONATION VALUE ALL "9".
001700     05  DA-BLOOD-BANK-ID        PIC X(10).
001800     05  DA-DONATION-DATE        PIC 9(14).
001900     05  DA-DON-DT-GRP REDEFINES
002000             DA-DONATION-DATE.
002100         10  DA-DON-CCYY         PIC 9(04).
002200         10  DA-DON-MM           PIC 9(02).
002300         10  DA-DON-DD           PIC 9(02).
002400         10  DA-DON-HHMMSS       PIC 9(06).
002500     05  DA-DONATION-TYPE        PIC X(02).
002600         88  DA-TYPE-WHOLE-BLOOD VALUE "WB".
002700         88  DA-TYPE-PLASMA      VALUE "PL".
002800         88  DA-TYPE-PLATELETS   VALUE "PT".
002900         88  DA-TYPE-DBL-RC      VALUE "DR".
003000     05  DA-BLOOD-GROUP          PIC X(03).
003100     05  DA-VOLUME-ML            PIC 9(04).
003200     05  DA-HEMOGLOBIN           PIC 9(02)V9.
003300     05  DA-STATUS               PIC X(02).
003400         88  DA-ST-SCHEDULED     VALUE "SC".
003500         88  DA-ST-IN-PROGRESS   VALUE "IP".
003600         88  DA-ST-COMPLETED     VALUE "CO".
003700         88  DA-ST-REJECTED      VALUE "RJ".
003800         88  DA-ST-CANCELLED     VALUE "CA".
003900         88  DA-ST-DEFERRED      VALUE "DF".
004000     05  DA-SCREENING-ANSWERS.
004100         10  DA-SCR-FEVER        PIC X(01).
004200         10  DA-SCR-COLD         PIC X(01).
004300         10  DA-SCR-TATTOO       PIC X(01).
004400         10  DA-SCR-PIERCING     PIC X(01).
004500         10  DA-SCR-SURGERY      PIC X(01).
004600         10  DA-SCR-SEX-RISK     PIC X(01).
004700     05  DA-SCR-TATTOO-DATE      PIC 9(08).
004800     05  DA-SCR-PIERCING-DATE    PIC 9(08).
004900     05  DA-SCR-SURGERY-DATE     PIC 9(08).
005000     05  FILLER                  PIC X(58).
