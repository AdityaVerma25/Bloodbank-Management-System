000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REQPROC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 02/11/94.
000700 DATE-COMPILED. 02/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000**REMARKS.
001100**
001200**          THIS PROGRAM PROCESSES HOSPITAL BLOOD REQUEST TRANSACTIONS AGAINST
001300**          THE REQUEST MASTER AND THE BLOOD-UNIT INVENTORY MASTER.  THREE
001400**          ACTION CODES ARE SUPPORTED - CR (CREATE A NEW REQUEST, PENDING),
001500**          AL (ALLOCATE UP TO FIVE UNITS AGAINST AN EXISTING REQUEST, EACH
001600**          UNIT RESERVED FOR A TWO-HOUR HOLD), AND IS (ISSUE ALL ALLOCATED
001700**          UNITS OF A REQUEST TO THE REQUESTING HOSPITAL).  A CRITICAL-
001800**          URGENCY CREATE WRITES AN EMERGENCY ALERT LINE TO THE EXCEPTION
001900**          LOG.  A TRANSACTION THAT CANNOT BE HONORED (UNKNOWN REQUEST,
002000**          UNITS NOT AVAILABLE, REQUEST NOT YET ALLOCATED) IS REJECTED TO
002100**          THE SAME LOG WITH A REASON.  ACTUAL RESERVE/ISSUE DECISIONS AND
002200**          STAMP-SETTING ARE DELEGATED TO UNITRSV, THE SAME AS THE SHOP'S
002300**          OTHER SINGLE-ENTITY LIFECYCLE SUBPROGRAMS.
002400**
002500******************************************************************
002600**CHANGE LOG
002700**----------------------------------------------------------------
002800** 02/11/94  JS   ORIGINAL LAYOUT - HOSPITAL REQUEST TRACKING
002900** 09/02/93  JS   ADDED ALLOCATE/ISSUE ACTIONS AND UNITRSV CALL
003000** 01/06/99  MM   Y2K - REQUIRED-BY AND STAMP FIELDS ON 4-DIGIT YEAR
003100** 06/18/02  AK   ADDED EMERGENCY ALERT ON CRITICAL-URGENCY CREATE  REQ 4977
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200     ASSIGN TO UT-S-SYSOUT
004300       ORGANIZATION IS SEQUENTIAL.
004400     SELECT REQTRAN
004500     ASSIGN TO UT-S-REQTRAN
004600       ACCESS MODE IS SEQUENTIAL
004700       FILE STATUS IS OFCODE.
004800     SELECT EXCPLOG
004900     ASSIGN TO UT-S-EXCPLOG
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS OFCODE.
005200     SELECT BLDREQ
005300            ASSIGN       TO BLDREQ
005400            ORGANIZATION IS INDEXED
005500            ACCESS MODE  IS RANDOM
005600            RECORD KEY   IS BR-REQUEST-ID
005700            FILE STATUS  IS BLDREQ-STATUS.
005800     SELECT BLDUNIT
005900            ASSIGN       TO BLDUNIT
006000            ORGANIZATION IS INDEXED
006100            ACCESS MODE  IS RANDOM
006200            RECORD KEY   IS BU-UNIT-ID
006300            FILE STATUS  IS BLDUNIT-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300******* REQUEST TRANSACTIONS - ACTION CODE DRIVES THE LAYOUT.
007400******* A TRAILER RECORD (ACTION-CODE = 99) CLOSES THE FILE.
007500 FD  REQTRAN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 200 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS RT-TRAN-REC.
008100 01  RT-TRAN-REC.
008200     05  RT-ACTION-CODE          PIC X(02).
008300         88  RT-ACT-CREATE       VALUE "CN".
008400         88  RT-ACT-ALLOCATE     VALUE "AL".
008500         88  RT-ACT-ISSUE        VALUE "IS".
008600         88  RT-TRAILER-TRAN     VALUE "99".
008700     05  RT-REQUEST-ID           PIC X(12).
008800     05  RT-HOSPITAL-ID          PIC X(10).
008900     05  RT-PATIENT-NAME         PIC X(40).
009000     05  RT-BLOOD-GROUP          PIC X(03).
009100     05  RT-COMPONENT-TYPE       PIC X(02).
009200     05  RT-QUANTITY-UNITS       PIC 9(03).
009300     05  RT-URGENCY              PIC X(02).
009400         88  RT-URG-CRITICAL     VALUE "CR".
009500     05  RT-REQUIRED-BY          PIC 9(14).
009600     05  RT-ALLOC-UNIT-TBL OCCURS 5 TIMES
009700                      INDEXED BY RT-UNIT-NDX.
009800         10  RT-ALLOC-UNIT-ID    PIC X(12).
009900     05  FILLER                  PIC X(52).
010000 FD  EXCPLOG
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 132 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS EL-EXCEPTION-REC.
010600 01  EL-EXCEPTION-REC.
010700     05  EL-REQUEST-ID           PIC X(12).
010800     05  FILLER                  PIC X(01) VALUE SPACE.
010900     05  EL-ACTION-TAKEN         PIC X(24).
011000     05  FILLER                  PIC X(01) VALUE SPACE.
011100     05  EL-BLOOD-GROUP          PIC X(03).
011200     05  FILLER                  PIC X(01) VALUE SPACE.
011300     05  EL-QUANTITY-UNITS       PIC 9(03).
011400     05  FILLER                  PIC X(01) VALUE SPACE.
011500     05  EL-HOSPITAL-ID          PIC X(10).
011600     05  EL-REASON-CODE          PIC X(02).
011700     05  FILLER                  PIC X(74).
011800 FD  BLDREQ
011900     RECORD CONTAINS 200 CHARACTERS
012000     DATA RECORD IS BR-REQUEST-REC.
012100     COPY BLDREQ.
012200 FD  BLDUNIT
012300     RECORD CONTAINS 200 CHARACTERS
012400     DATA RECORD IS BU-UNIT-REC.
012500     COPY BLDUNIT.
012600 WORKING-STORAGE SECTION.
012700 01  FILE-STATUS-CODES.
012800     05  OFCODE                  PIC X(2).
012900     05  BLDREQ-STATUS           PIC X(2).
013000         88  REQUEST-FOUND       VALUE "00".
013100     05  BLDUNIT-STATUS          PIC X(2).
013200         88  UNIT-FOUND          VALUE "00".
013300 77  WS-TODAY-DATE               PIC 9(8).
013400 01  WS-NOW-STAMP                PIC 9(14).
013500 77  WS-RUN-DATE-RAW             PIC 9(6).
013600 77  WS-RUN-TIME-RAW             PIC 9(8).
013700 01  WS-REQUEST-SEQ              PIC 9(6) COMP-3.
013800 01  WS-NEW-REQUEST-ID           PIC X(12).
013900 01  WS-REQUEST-ID-GRP REDEFINES WS-NEW-REQUEST-ID.
014000     05  WS-RID-PREFIX           PIC X(06) VALUE "BREQ".
014100     05  WS-RID-SEQ              PIC 9(06).
014200 01  WS-ALLOC-SUB                PIC 9(2) COMP.
014300 01  WS-BR-ALLOC-SUB             PIC 9(2) COMP.
014400 01  UNITRSV-PARMS.
014500     05  RSV-ACTION-SW           PIC X.
014600         88  RSV-RESERVE-UNIT    VALUE "R".
014700         88  RSV-ISSUE-UNIT      VALUE "I".
014800     05  RSV-NOW-STAMP           PIC 9(14).
014900     05  RSV-REQUEST-ID          PIC X(12).
015000     05  RSV-HOSPITAL-ID         PIC X(10).
015100     05  RSV-UNIT-STATUS         PIC X(2).
015200     05  RSV-RESERVED-FOR        PIC X(12).
015300     05  RSV-RESERVED-UNTIL      PIC 9(14).
015400     05  RSV-ISSUED-TO           PIC X(10).
015500     05  RSV-ISSUED-DATE         PIC 9(14).
015550     05  RSV-TEST-HIV            PIC X.
015560     05  RSV-TEST-HEP-B          PIC X.
015570     05  RSV-TEST-HEP-C          PIC X.
015580     05  RSV-TEST-SYPHILIS       PIC X.
015590     05  RSV-TEST-MALARIA        PIC X.
015600     05  RSV-ALLOWED-SW          PIC X.
015700         88  RSV-IS-ALLOWED      VALUE "Y".
015800         88  RSV-NOT-ALLOWED     VALUE "N".
015900 01  COUNTERS-AND-SWITCHES.
016000     05  TRANS-READ              PIC 9(7) COMP.
016100     05  REQUESTS-CREATED        PIC 9(7) COMP.
016200     05  REQUESTS-ALLOCATED      PIC 9(7) COMP.
016300     05  REQUESTS-ISSUED         PIC 9(7) COMP.
016400     05  REQUESTS-REJECTED       PIC 9(7) COMP.
016450 77  MORE-TRANS-SW               PIC X VALUE "Y".
016500     88 MORE-TRANS               VALUE "Y".
016600     88 NO-MORE-TRANS            VALUE "N".
016800 01  PARA-NAME                   PIC X(30).
016900 01  ABEND-REASON                PIC X(60).
017000 COPY ABENDREC.
017100 PROCEDURE DIVISION.
017200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017300     PERFORM 100-MAINLINE THRU 100-EXIT
017400             UNTIL NO-MORE-TRANS OR RT-TRAILER-TRAN.
017500     PERFORM 999-CLEANUP THRU 999-EXIT.
017600     MOVE +0 TO RETURN-CODE.
017700     GOBACK.
017800 000-HOUSEKEEPING.
017900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018000     DISPLAY "******** BEGIN JOB REQPROC ********".
018100     ACCEPT WS-RUN-DATE-RAW FROM DATE.
018200     ACCEPT WS-RUN-TIME-RAW FROM TIME.
018300     CALL "DATCNV3" USING WS-RUN-DATE-RAW, WS-TODAY-DATE.
018400     MOVE WS-TODAY-DATE TO WS-NOW-STAMP (1:8).
018500     MOVE WS-RUN-TIME-RAW (1:6) TO WS-NOW-STAMP (9:6).
018600     MOVE ZERO TO WS-REQUEST-SEQ.
018700     OPEN INPUT REQTRAN.
018800     OPEN OUTPUT EXCPLOG, SYSOUT.
018900     OPEN I-O BLDREQ, BLDUNIT.
019000     INITIALIZE COUNTERS-AND-SWITCHES.
019100     PERFORM 900-READ-REQTRAN THRU 900-EXIT.
019200     IF NO-MORE-TRANS
019300         MOVE "** EMPTY REQUEST TRANSACTION FILE" TO ABEND-REASON
019400         GO TO 1000-ABEND-RTN.
019500 000-EXIT.
019600     EXIT.
019700 100-MAINLINE.
019800     MOVE "100-MAINLINE" TO PARA-NAME.
019900     ADD +1 TO TRANS-READ.
020000     EVALUATE TRUE
020100         WHEN RT-ACT-CREATE
020200             PERFORM 200-CREATE-REQUEST THRU 200-EXIT
020300         WHEN RT-ACT-ALLOCATE
020400             PERFORM 300-ALLOCATE-REQUEST THRU 300-EXIT
020500         WHEN RT-ACT-ISSUE
020600             PERFORM 400-ISSUE-REQUEST THRU 400-EXIT
020700         WHEN OTHER
020800             MOVE RT-REQUEST-ID       TO EL-REQUEST-ID
020900             MOVE "UNKNOWN ACTION CODE" TO EL-ACTION-TAKEN
021000             MOVE "97"                 TO EL-REASON-CODE
021100             WRITE EL-EXCEPTION-REC
021200             ADD +1 TO REQUESTS-REJECTED
021300     END-EVALUATE.
021400     PERFORM 900-READ-REQTRAN THRU 900-EXIT.
021500 100-EXIT.
021600     EXIT.
021700 200-CREATE-REQUEST.
021800     MOVE "200-CREATE-REQUEST" TO PARA-NAME.
021900     ADD +1 TO WS-REQUEST-SEQ.
022000     MOVE WS-REQUEST-SEQ     TO WS-RID-SEQ.
022100     MOVE WS-NEW-REQUEST-ID  TO BR-REQUEST-ID.
022200     MOVE RT-HOSPITAL-ID     TO BR-HOSPITAL-ID.
022300     MOVE RT-PATIENT-NAME    TO BR-PATIENT-NAME.
022400     MOVE RT-BLOOD-GROUP     TO BR-BLOOD-GROUP.
022500     MOVE RT-COMPONENT-TYPE  TO BR-COMPONENT-TYPE.
022600     MOVE RT-QUANTITY-UNITS  TO BR-QUANTITY-UNITS.
022700     MOVE RT-URGENCY         TO BR-URGENCY.
022800     MOVE "PE"               TO BR-STATUS.
022900     MOVE RT-REQUIRED-BY     TO BR-REQUIRED-BY.
023000     MOVE ZERO               TO BR-ALLOCATED-COUNT.
023100     WRITE BR-REQUEST-REC.
023200     ADD +1 TO REQUESTS-CREATED.
023300     IF RT-URG-CRITICAL
023400         MOVE BR-REQUEST-ID        TO EL-REQUEST-ID
023500         MOVE "EMERGENCY REQUEST ALERT" TO EL-ACTION-TAKEN
023600         MOVE BR-BLOOD-GROUP       TO EL-BLOOD-GROUP
023700         MOVE BR-QUANTITY-UNITS    TO EL-QUANTITY-UNITS
023800         MOVE BR-HOSPITAL-ID       TO EL-HOSPITAL-ID
023900         MOVE SPACES               TO EL-REASON-CODE
024000         WRITE EL-EXCEPTION-REC.
024100 200-EXIT.
024200     EXIT.
024300 300-ALLOCATE-REQUEST.
024400     MOVE "300-ALLOCATE-REQUEST" TO PARA-NAME.
024500     MOVE RT-REQUEST-ID TO BR-REQUEST-ID.
024600     READ BLDREQ.
024700     IF NOT REQUEST-FOUND
024800         MOVE RT-REQUEST-ID        TO EL-REQUEST-ID
024900         MOVE "REQUEST NOT FOUND"    TO EL-ACTION-TAKEN
025000         MOVE "91"                  TO EL-REASON-CODE
025100         WRITE EL-EXCEPTION-REC
025200         ADD +1 TO REQUESTS-REJECTED
025300         GO TO 300-EXIT.
025400     MOVE ZERO TO WS-BR-ALLOC-SUB.
025500     PERFORM 310-ALLOCATE-ONE-UNIT THRU 310-EXIT
025600             VARYING WS-ALLOC-SUB FROM 1 BY 1
025700             UNTIL WS-ALLOC-SUB > 5.
025800     MOVE WS-BR-ALLOC-SUB TO BR-ALLOCATED-COUNT.
025900     MOVE "AL" TO BR-STATUS.
026000     REWRITE BR-REQUEST-REC.
026100     ADD +1 TO REQUESTS-ALLOCATED.
026200 300-EXIT.
026300     EXIT.
026400 310-ALLOCATE-ONE-UNIT.
026500     IF RT-ALLOC-UNIT-ID (WS-ALLOC-SUB) = SPACES
026600         GO TO 310-EXIT.
026700     MOVE RT-ALLOC-UNIT-ID (WS-ALLOC-SUB) TO BU-UNIT-ID.
026800     READ BLDUNIT.
026900     IF NOT UNIT-FOUND
027000         GO TO 310-EXIT.
027100     MOVE "R"              TO RSV-ACTION-SW.
027200     MOVE WS-NOW-STAMP      TO RSV-NOW-STAMP.
027300     MOVE BR-REQUEST-ID     TO RSV-REQUEST-ID.
027400     MOVE BU-STATUS         TO RSV-UNIT-STATUS.
027450     MOVE BU-TEST-HIV       TO RSV-TEST-HIV.
027460     MOVE BU-TEST-HEP-B     TO RSV-TEST-HEP-B.
027470     MOVE BU-TEST-HEP-C     TO RSV-TEST-HEP-C.
027480     MOVE BU-TEST-SYPHILIS  TO RSV-TEST-SYPHILIS.
027490     MOVE BU-TEST-MALARIA   TO RSV-TEST-MALARIA.
027500     CALL "UNITRSV" USING UNITRSV-PARMS.
027600     IF RSV-IS-ALLOWED
027700         MOVE RSV-UNIT-STATUS    TO BU-STATUS
027800         MOVE RSV-RESERVED-FOR   TO BU-RESERVED-FOR
027900         MOVE RSV-RESERVED-UNTIL TO BU-RESERVED-UNTIL
028000         REWRITE BU-UNIT-REC
028100         ADD +1 TO WS-BR-ALLOC-SUB
028200         MOVE RT-ALLOC-UNIT-ID (WS-ALLOC-SUB)
028300                         TO BR-ALLOCATED-UNIT-ID (WS-BR-ALLOC-SUB).
028400 310-EXIT.
028500     EXIT.
028600 400-ISSUE-REQUEST.
028700     MOVE "400-ISSUE-REQUEST" TO PARA-NAME.
028800     MOVE RT-REQUEST-ID TO BR-REQUEST-ID.
028900     READ BLDREQ.
029000     IF NOT REQUEST-FOUND
029100         MOVE RT-REQUEST-ID        TO EL-REQUEST-ID
029200         MOVE "REQUEST NOT FOUND"    TO EL-ACTION-TAKEN
029300         MOVE "91"                  TO EL-REASON-CODE
029400         WRITE EL-EXCEPTION-REC
029500         ADD +1 TO REQUESTS-REJECTED
029600         GO TO 400-EXIT.
029700     IF NOT BR-ST-ALLOCATED
029800         MOVE RT-REQUEST-ID          TO EL-REQUEST-ID
029900         MOVE "REQUEST NOT ALLOCATED"  TO EL-ACTION-TAKEN
030000         MOVE "92"                    TO EL-REASON-CODE
030100         WRITE EL-EXCEPTION-REC
030200         ADD +1 TO REQUESTS-REJECTED
030300         GO TO 400-EXIT.
030400     PERFORM 410-ISSUE-ONE-UNIT THRU 410-EXIT
030500             VARYING WS-ALLOC-SUB FROM 1 BY 1
030600             UNTIL WS-ALLOC-SUB > BR-ALLOCATED-COUNT.
030700     MOVE "DI" TO BR-STATUS.
030800     REWRITE BR-REQUEST-REC.
030900     ADD +1 TO REQUESTS-ISSUED.
031000 400-EXIT.
031100     EXIT.
031200 410-ISSUE-ONE-UNIT.
031300     IF BR-ALLOCATED-UNIT-ID (WS-ALLOC-SUB) = SPACES
031400         GO TO 410-EXIT.
031500     MOVE BR-ALLOCATED-UNIT-ID (WS-ALLOC-SUB) TO BU-UNIT-ID.
031600     READ BLDUNIT.
031700     IF NOT UNIT-FOUND
031800         GO TO 410-EXIT.
031900     MOVE "I"              TO RSV-ACTION-SW.
032000     MOVE WS-NOW-STAMP      TO RSV-NOW-STAMP.
032100     MOVE BR-HOSPITAL-ID    TO RSV-HOSPITAL-ID.
032200     MOVE BU-STATUS         TO RSV-UNIT-STATUS.
032300     CALL "UNITRSV" USING UNITRSV-PARMS.
032400     IF RSV-IS-ALLOWED
032500         MOVE RSV-UNIT-STATUS  TO BU-STATUS
032600         MOVE RSV-ISSUED-TO    TO BU-ISSUED-TO
032700         MOVE RSV-ISSUED-DATE  TO BU-ISSUED-DATE
032800         REWRITE BU-UNIT-REC.
032900 410-EXIT.
033000     EXIT.
033100 800-CLOSE-FILES.
033200     MOVE "800-CLOSE-FILES" TO PARA-NAME.
033300     CLOSE REQTRAN, EXCPLOG, SYSOUT, BLDREQ, BLDUNIT.
033400 800-EXIT.
033500     EXIT.
033600 900-READ-REQTRAN.
033700     READ REQTRAN
033800         AT END MOVE "N" TO MORE-TRANS-SW
033900         GO TO 900-EXIT
034000     END-READ.
034100 900-EXIT.
034200     EXIT.
034300 999-CLEANUP.
034400     MOVE "999-CLEANUP" TO PARA-NAME.
034500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
034600     DISPLAY "** TRANSACTIONS READ **".
034700     DISPLAY TRANS-READ.
034800     DISPLAY "** REQUESTS CREATED **".
034900     DISPLAY REQUESTS-CREATED.
035000     DISPLAY "** REQUESTS ALLOCATED **".
035100     DISPLAY REQUESTS-ALLOCATED.
035200     DISPLAY "** REQUESTS ISSUED **".
035300     DISPLAY REQUESTS-ISSUED.
035400     DISPLAY "** REQUESTS REJECTED **".
035500     DISPLAY REQUESTS-REJECTED.
035600     DISPLAY "******** NORMAL END OF JOB REQPROC ********".
035700 999-EXIT.
035800     EXIT.
035900 1000-ABEND-RTN.
036000     MOVE "REQPROC"  TO WS-AB-PGM.
036100     MOVE PARA-NAME  TO WS-AB-PARA.
036200     MOVE WS-TODAY-DATE TO WS-AB-DATE.
036300     MOVE ABEND-REASON TO WS-AB-MSG.
036400     WRITE SYSOUT-REC FROM WS-ABEND-REC.
036500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
036600     DISPLAY "*** ABNORMAL END OF JOB-REQPROC ***" UPON CONSOLE.
036700     MOVE +16 TO RETURN-CODE.
036800     GOBACK.
