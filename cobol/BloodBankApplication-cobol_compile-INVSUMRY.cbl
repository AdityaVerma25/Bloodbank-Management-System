000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  INVSUMRY.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100**REMARKS.
001200**
001300**          THIS PROGRAM PRODUCES THE NIGHTLY BLOOD BANK INVENTORY SUMMARY
001400**          REPORT.  IT READS THE UNIT-INVENTORY EXTRACT (SORTED BY BLOOD
001500**          BANK ID) PRODUCED EARLIER IN THE RUN, CLASSIFIES EACH UNIT, AND
001600**          AT EVERY CHANGE OF BLOOD BANK ID WRITES A GROUP OF REPORT LINES
001700**          SHOWING AVAILABLE STOCK BY BLOOD GROUP AND BY COMPONENT, PLUS
001800**          RESERVED/ISSUED/EXPIRING-SOON/DISCARDED TOTALS AND A LOW-STOCK
001900**          FLAG.  A GRAND TOTAL LINE IS WRITTEN AT END OF REPORT.
002000**
002100******************************************************************
002200**CHANGE LOG
002300**----------------------------------------------------------------
002400** 03/14/91  MM   ORIGINAL LAYOUT FOR INVENTORY CONVERSION
002500** 09/02/93  JS   ADDED EXPIRING-SOON COLUMN  REQ 2761
002600** 01/06/99  MM   Y2K - NEXT-EXPIRY-DATE COMPARE ON 4-DIGIT YEAR
002700** 06/18/02  AK   ADDED GRAND-TOTAL LINE AT END OF REPORT  REQ 4890
002750** 11/14/03  DR   FINAL-BREAK NOW WRITES LAST BANK'S DETAIL LINE
002760**                (LAST BANK WAS BEING DROPPED)  REQ 5106
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS NEXT-PAGE.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000     ASSIGN TO UT-S-SYSOUT
004100       ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT BLDUEXTR
004400     ASSIGN TO UT-S-BLDUEXTR
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS OFCODE.
004700
004800     SELECT INVRPT
004900     ASSIGN TO UT-S-INVRPT
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS OFCODE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SYSOUT
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 130 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS SYSOUT-REC.
006100 01  SYSOUT-REC  PIC X(130).
006200
006300******* UNIT INVENTORY EXTRACT, SORTED BY BLOOD BANK ID BY THE
006400******* SORT STEP THAT PRECEDES THIS ONE IN THE JCL.  A TRAILER
006500******* RECORD (UNIT-ID = ALL 9S) CLOSES THE FILE.
006600 FD  BLDUEXTR
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 200 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS BU-UNIT-REC.
007200     COPY BLDUNIT.
007300 01  WS-BLDUEXTR-TRAILER.
007400     05  FILLER                  PIC X(12) VALUE ALL "9".
007500     05  TRLR-UNIT-COUNT         PIC 9(08).
007600     05  FILLER                  PIC X(180).
007700
007800 FD  INVRPT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS RPT-REC.
008400 01  RPT-REC  PIC X(132).
008500
008600 WORKING-STORAGE SECTION.
008700 01  FILE-STATUS-CODES.
008800     05  OFCODE                  PIC X(2).
008900         88 CODE-WRITE           VALUE SPACES.
009000
009100 77  WS-TODAY-DATE               PIC 9(8).
009200 77  WS-EXPIRE-SOON-DATE         PIC 9(8).
009300 77  WS-RUN-DATE-RAW             PIC 9(6).
009400
009500 01  WS-HDR-REC.
009600     05  FILLER                  PIC X(1) VALUE SPACE.
009700     05  HDR-DATE.
009800         10  HDR-YY              PIC 9(4).
009900         10  FILLER              PIC X(1) VALUE "-".
010000         10  HDR-MM              PIC 9(2).
010100         10  FILLER              PIC X(1) VALUE "-".
010200         10  HDR-DD              PIC 9(2).
010300     05  FILLER                  PIC X(10) VALUE SPACE.
010400     05  FILLER                  PIC X(48) VALUE
010500         "REGIONAL BLOOD BANK - INVENTORY SUMMARY REPORT".
010600     05  FILLER                  PIC X(46) VALUE SPACE.
010700     05  FILLER                  PIC X(4) VALUE "PG ".
010800     05  PAGE-NBR-O              PIC ZZ9.
010900
011000 01  WS-COLM-HDR-REC.
011100     05  FILLER          PIC X(12) VALUE "BLOOD BANK".
011200     05  FILLER          PIC X(7)  VALUE " A+ ".
011300     05  FILLER          PIC X(7)  VALUE " A- ".
011400     05  FILLER          PIC X(7)  VALUE " B+ ".
011500     05  FILLER          PIC X(7)  VALUE " B- ".
011600     05  FILLER          PIC X(7)  VALUE " AB+".
011700     05  FILLER          PIC X(7)  VALUE " AB-".
011800     05  FILLER          PIC X(7)  VALUE " O+ ".
011900     05  FILLER          PIC X(7)  VALUE " O- ".
012000     05  FILLER          PIC X(8)  VALUE " WHOLE".
012100     05  FILLER          PIC X(8)  VALUE " PLASMA".
012200     05  FILLER          PIC X(8)  VALUE " PLATLT".
012300     05  FILLER          PIC X(8)  VALUE " REDCEL".
012400     05  FILLER          PIC X(8)  VALUE " CRYO".
012500     05  FILLER          PIC X(29) VALUE
012600         " AVAIL RSRVD ISSUD EXSOON DSCRD".
012700
012800 01  WS-BANK-DETAIL-REC.
012900     05  BDR-BANK-ID-O           PIC X(12).
013000     05  BDR-GROUP-CNT-O OCCURS 8 TIMES  PIC ZZZZ9.
013100     05  BDR-COMP-CNT-O  OCCURS 5 TIMES  PIC ZZZZ9.
013200     05  FILLER                  PIC X(3) VALUE SPACE.
013300
013400 01  WS-TOTALS-REC.
013500     05  FILLER                  PIC X(12) VALUE "  TOTALS -->".
013600     05  FILLER                  PIC X(9)  VALUE "AVAILABL:".
013700     05  TOT-AVAIL-O             PIC ZZZZ9.
013800     05  FILLER                  PIC X(9)  VALUE " RESERVD:".
013900     05  TOT-RSVD-O              PIC ZZZZ9.
014000     05  FILLER                  PIC X(8)  VALUE " ISSUD:".
014100     05  TOT-ISSUD-O             PIC ZZZZ9.
014200     05  FILLER                  PIC X(8)  VALUE " EXSN:".
014300     05  TOT-EXSOON-O            PIC ZZZZ9.
014400     05  FILLER                  PIC X(8)  VALUE " DISC:".
014500     05  TOT-DISC-O              PIC ZZZZ9.
014600     05  FILLER                  PIC X(6)  VALUE " NXT:".
014700     05  TOT-NEXT-EXP-O          PIC 9999/99/99.
014800     05  FILLER                  PIC X(6)  VALUE " LOW:".
014900     05  TOT-LOW-FLAG-O          PIC X.
015000
015100 01  WS-GRAND-TOTAL-REC.
015200     05  FILLER                  PIC X(20) VALUE
015300         "GRAND TOTAL ALL BANKS".
015400     05  FILLER                  PIC X(9)  VALUE "AVAILABL:".
015500     05  GT-AVAIL-O              PIC ZZZZZ9.
015600     05  FILLER                  PIC X(9)  VALUE " RESERVD:".
015700     05  GT-RSVD-O               PIC ZZZZZ9.
015800     05  FILLER                  PIC X(8)  VALUE " ISSUD:".
015900     05  GT-ISSUD-O              PIC ZZZZZ9.
016000     05  FILLER                  PIC X(8)  VALUE " EXSN:".
016100     05  GT-EXSOON-O             PIC ZZZZZ9.
016200     05  FILLER                  PIC X(8)  VALUE " DISC:".
016300     05  GT-DISC-O               PIC ZZZZZ9.
016400
016500 01  WS-BLANK-LINE.
016600     05  FILLER                  PIC X(132) VALUE SPACES.
016700
016800 01  WS-BANK-ACCUM.
016900     05  WS-HELD-BANK-ID         PIC X(10).
017000     05  WS-AVAIL-CNT            PIC 9(5) COMP-3.
017100     05  WS-RSVD-CNT             PIC 9(5) COMP-3.
017200     05  WS-ISSUD-CNT            PIC 9(5) COMP-3.
017300     05  WS-EXSOON-CNT           PIC 9(5) COMP-3.
017400     05  WS-DISC-CNT             PIC 9(5) COMP-3.
017500     05  WS-GROUP-CNT   OCCURS 8 TIMES  PIC 9(5) COMP-3.
017600     05  WS-COMP-CNT    OCCURS 5 TIMES  PIC 9(5) COMP-3.
017700     05  WS-NEXT-EXP-DT          PIC 9(8).
017800     05  WS-LOW-FLAG             PIC X.
017900
018000 01  WS-GRAND-ACCUM.
018100     05  WS-G-AVAIL-CNT          PIC 9(6) COMP-3.
018200     05  WS-G-RSVD-CNT           PIC 9(6) COMP-3.
018300     05  WS-G-ISSUD-CNT          PIC 9(6) COMP-3.
018400     05  WS-G-EXSOON-CNT         PIC 9(6) COMP-3.
018500     05  WS-G-DISC-CNT           PIC 9(6) COMP-3.
018600
018700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018800     05  WS-LINES                PIC 9(3) COMP.
018900     05  WS-PAGES                PIC 9(3) COMP VALUE 1.
019000     05  UNITS-READ              PIC 9(7) COMP.
019100     05  BANKS-WRITTEN           PIC 9(5) COMP.
019200     05  GRP-SUB                 PIC 9(2) COMP.
019300     05  CMP-SUB                 PIC 9(2) COMP.
019400
019500 77  MORE-UNITS-SW               PIC X VALUE "Y".
019600     88 MORE-UNITS               VALUE "Y".
019700     88 NO-MORE-UNITS            VALUE "N".
019800 77  FIRST-RECORD-SW             PIC X VALUE "Y".
019900     88 FIRST-RECORD             VALUE "Y".
020100
020200 01  PARA-NAME                   PIC X(30).
020300 01  ABEND-REASON                PIC X(60).
020400 COPY ABENDREC.
020500
020600 PROCEDURE DIVISION.
020700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020800     PERFORM 100-MAINLINE THRU 100-EXIT
020900             UNTIL NO-MORE-UNITS OR BU-TRAILER-UNIT.
021000     PERFORM 900-FINAL-BREAK THRU 900-EXIT.
021100     PERFORM 950-WRITE-GRAND-TOTAL THRU 950-EXIT.
021200     PERFORM 999-CLEANUP THRU 999-EXIT.
021300     MOVE +0 TO RETURN-CODE.
021400     GOBACK.
021500
021600 000-HOUSEKEEPING.
021700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021800     DISPLAY "******** BEGIN JOB INVSUMRY ********".
021900     ACCEPT WS-RUN-DATE-RAW FROM DATE.
022000     CALL "DATCNV3" USING WS-RUN-DATE-RAW, WS-TODAY-DATE.
022100     CALL "DATADD1" USING WS-TODAY-DATE, +3, WS-EXPIRE-SOON-DATE.
022200     MOVE WS-TODAY-DATE TO HDR-DATE.
022300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-BANK-ACCUM,
022400                                                 WS-GRAND-ACCUM.
022500     MOVE HIGH-VALUES TO WS-HELD-BANK-ID, WS-NEXT-EXP-DT.
022600     MOVE +1 TO WS-LINES.
022700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022800     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
022900     PERFORM 900-READ-BLDUEXTR THRU 900-EXIT.
023000     IF NO-MORE-UNITS
023100         MOVE "EMPTY UNIT INVENTORY EXTRACT" TO ABEND-REASON
023200         GO TO 1000-ABEND-RTN.
023300 000-EXIT.
023400     EXIT.
023500
023600 100-MAINLINE.
023700     MOVE "100-MAINLINE" TO PARA-NAME.
023800     IF FIRST-RECORD
023900         MOVE "N" TO FIRST-RECORD-SW
024000         MOVE BU-BLOOD-BANK-ID TO WS-HELD-BANK-ID
024100     END-IF.
024200     IF BU-BLOOD-BANK-ID NOT = WS-HELD-BANK-ID
024300         PERFORM 300-CONTROL-BREAK THRU 300-EXIT.
024400     PERFORM 200-CLASSIFY-UNIT THRU 200-EXIT.
024500     ADD +1 TO UNITS-READ.
024600     PERFORM 900-READ-BLDUEXTR THRU 900-EXIT.
024700 100-EXIT.
024800     EXIT.
024900
025000 200-CLASSIFY-UNIT.
025100     MOVE "200-CLASSIFY-UNIT" TO PARA-NAME.
025200     EVALUATE TRUE
025300         WHEN BU-ST-AVAILABLE
025400             IF BU-EXPIRY-DATE NOT < WS-TODAY-DATE
025500                 ADD +1 TO WS-AVAIL-CNT
025600                 PERFORM 210-BUMP-GROUP THRU 210-EXIT
025700                 PERFORM 220-BUMP-COMPONENT THRU 220-EXIT
025800                 IF BU-EXPIRY-DATE NOT > WS-EXPIRE-SOON-DATE
025900                     ADD +1 TO WS-EXSOON-CNT
026000                 END-IF
026100                 IF BU-EXPIRY-DATE < WS-NEXT-EXP-DT
026200                     MOVE BU-EXPIRY-DATE TO WS-NEXT-EXP-DT
026300                 END-IF
026400             END-IF
026500         WHEN BU-ST-RESERVED
026600             ADD +1 TO WS-RSVD-CNT
026700         WHEN BU-ST-ISSUED
026800             ADD +1 TO WS-ISSUD-CNT
026900         WHEN BU-ST-DISCARDED OR BU-ST-EXPIRED
027000             ADD +1 TO WS-DISC-CNT
027100     END-EVALUATE.
027200 200-EXIT.
027300     EXIT.
027400
027500 210-BUMP-GROUP.
027600     SET GRP-SUB TO 1.
027700     IF BU-GROUP-A-POS       MOVE 1 TO GRP-SUB
027800     ELSE IF BU-GROUP-A-NEG  MOVE 2 TO GRP-SUB
027900     ELSE IF BU-GROUP-B-POS  MOVE 3 TO GRP-SUB
028000     ELSE IF BU-GROUP-B-NEG  MOVE 4 TO GRP-SUB
028100     ELSE IF BU-GROUP-AB-POS MOVE 5 TO GRP-SUB
028200     ELSE IF BU-GROUP-AB-NEG MOVE 6 TO GRP-SUB
028300     ELSE IF BU-GROUP-O-POS  MOVE 7 TO GRP-SUB
028400     ELSE IF BU-GROUP-O-NEG  MOVE 8 TO GRP-SUB
028500     ELSE GO TO 210-EXIT.
028600     ADD +1 TO WS-GROUP-CNT (GRP-SUB).
028700 210-EXIT.
028800     EXIT.
028900
029000 220-BUMP-COMPONENT.
029100     SET CMP-SUB TO 1.
029200     IF BU-COMP-WHOLE-BLOOD    MOVE 1 TO CMP-SUB
029300     ELSE IF BU-COMP-PLASMA    MOVE 2 TO CMP-SUB
029400     ELSE IF BU-COMP-PLATELETS MOVE 3 TO CMP-SUB
029500     ELSE IF BU-COMP-RED-CELLS MOVE 4 TO CMP-SUB
029600     ELSE IF BU-COMP-CRYO      MOVE 5 TO CMP-SUB
029700     ELSE GO TO 220-EXIT.
029800     ADD +1 TO WS-COMP-CNT (CMP-SUB).
029900 220-EXIT.
030000     EXIT.
030100
030200 300-CONTROL-BREAK.
030300     MOVE "300-CONTROL-BREAK" TO PARA-NAME.
030400     IF WS-AVAIL-CNT < 50
030500         MOVE "Y" TO WS-LOW-FLAG
030600     ELSE
030700         MOVE "N" TO WS-LOW-FLAG.
030800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
030900     PERFORM 740-WRITE-BANK-DETAIL THRU 740-EXIT.
031000     ADD WS-AVAIL-CNT  TO WS-G-AVAIL-CNT.
031100     ADD WS-RSVD-CNT   TO WS-G-RSVD-CNT.
031200     ADD WS-ISSUD-CNT  TO WS-G-ISSUD-CNT.
031300     ADD WS-EXSOON-CNT TO WS-G-EXSOON-CNT.
031400     ADD WS-DISC-CNT   TO WS-G-DISC-CNT.
031500     ADD +1 TO BANKS-WRITTEN.
031600     MOVE BU-BLOOD-BANK-ID TO WS-HELD-BANK-ID.
031700     INITIALIZE WS-AVAIL-CNT WS-RSVD-CNT WS-ISSUD-CNT
031800                WS-EXSOON-CNT WS-DISC-CNT WS-GROUP-CNT
031900                WS-COMP-CNT.
032000     MOVE HIGH-VALUES TO WS-NEXT-EXP-DT.
032100 300-EXIT.
032200     EXIT.
032300
032400 600-PAGE-BREAK.
032500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
032600     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
032700 600-EXIT.
032800     EXIT.
032900
033000 700-WRITE-PAGE-HDR.
033100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
033200     MOVE WS-PAGES TO PAGE-NBR-O.
033300     WRITE RPT-REC FROM WS-HDR-REC
033400         AFTER ADVANCING NEXT-PAGE.
033500     WRITE RPT-REC FROM WS-BLANK-LINE
033600         AFTER ADVANCING 1.
033700     MOVE ZERO TO WS-LINES.
033800     ADD +1 TO WS-PAGES.
033900 700-EXIT.
034000     EXIT.
034100
034200 720-WRITE-COLM-HDR.
034300     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
034400     WRITE RPT-REC FROM WS-COLM-HDR-REC
034500         AFTER ADVANCING 1.
034600     ADD +2 TO WS-LINES.
034700 720-EXIT.
034800     EXIT.
034900
035000 740-WRITE-BANK-DETAIL.
035100     MOVE "740-WRITE-BANK-DETAIL" TO PARA-NAME.
035200     MOVE WS-HELD-BANK-ID TO BDR-BANK-ID-O.
035300     PERFORM 741-MOVE-GROUP-CNTS THRU 741-EXIT
035400         VARYING GRP-SUB FROM 1 BY 1 UNTIL GRP-SUB > 8.
035500     PERFORM 742-MOVE-COMP-CNTS THRU 742-EXIT
035600         VARYING CMP-SUB FROM 1 BY 1 UNTIL CMP-SUB > 5.
035700     WRITE RPT-REC FROM WS-BANK-DETAIL-REC AFTER ADVANCING 2.
035800     ADD +1 TO WS-LINES.
035900     MOVE WS-AVAIL-CNT   TO TOT-AVAIL-O.
036000     MOVE WS-RSVD-CNT    TO TOT-RSVD-O.
036100     MOVE WS-ISSUD-CNT   TO TOT-ISSUD-O.
036200     MOVE WS-EXSOON-CNT  TO TOT-EXSOON-O.
036300     MOVE WS-DISC-CNT    TO TOT-DISC-O.
036400     IF WS-AVAIL-CNT = ZERO
036500         MOVE ZERO TO TOT-NEXT-EXP-O
036600     ELSE
036700         MOVE WS-NEXT-EXP-DT TO TOT-NEXT-EXP-O.
036800     MOVE WS-LOW-FLAG    TO TOT-LOW-FLAG-O.
036900     WRITE RPT-REC FROM WS-TOTALS-REC AFTER ADVANCING 1.
037000     ADD +1 TO WS-LINES.
037100     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
037200 740-EXIT.
037300     EXIT.
037400
037500 741-MOVE-GROUP-CNTS.
037600     MOVE WS-GROUP-CNT (GRP-SUB) TO BDR-GROUP-CNT-O (GRP-SUB).
037700 741-EXIT.
037800     EXIT.
037900
038000 742-MOVE-COMP-CNTS.
038100     MOVE WS-COMP-CNT (CMP-SUB) TO BDR-COMP-CNT-O (CMP-SUB).
038200 742-EXIT.
038300     EXIT.
038400
038500 790-CHECK-PAGINATION.
038600     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
038700     IF WS-LINES > 50
038800         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
038900 790-EXIT.
039000     EXIT.
039100
039200 800-OPEN-FILES.
039300     MOVE "800-OPEN-FILES" TO PARA-NAME.
039400     OPEN INPUT BLDUEXTR.
039500     OPEN OUTPUT INVRPT, SYSOUT.
039600 800-EXIT.
039700     EXIT.
039800
039900 850-CLOSE-FILES.
040000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040100     CLOSE BLDUEXTR, INVRPT, SYSOUT.
040200 850-EXIT.
040300     EXIT.
040400
040500 900-READ-BLDUEXTR.
040600     READ BLDUEXTR
040700         AT END MOVE "N" TO MORE-UNITS-SW
040800         GO TO 900-EXIT
040900     END-READ.
041000 900-EXIT.
041100     EXIT.
041200
041300 900-FINAL-BREAK.
041350     MOVE "900-FINAL-BREAK" TO PARA-NAME.
041400     IF WS-HELD-BANK-ID = HIGH-VALUES
041500         GO TO 900-EXIT.
041550     PERFORM 300-CONTROL-BREAK THRU 300-EXIT.
041600 900-EXIT.
041700     EXIT.
041800
041900 950-WRITE-GRAND-TOTAL.
042000     MOVE "950-WRITE-GRAND-TOTAL" TO PARA-NAME.
042100     MOVE WS-G-AVAIL-CNT   TO GT-AVAIL-O.
042200     MOVE WS-G-RSVD-CNT    TO GT-RSVD-O.
042300     MOVE WS-G-ISSUD-CNT   TO GT-ISSUD-O.
042400     MOVE WS-G-EXSOON-CNT  TO GT-EXSOON-O.
042500     MOVE WS-G-DISC-CNT    TO GT-DISC-O.
042600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
042700     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
042800 950-EXIT.
042900     EXIT.
043000
043100 999-CLEANUP.
043200     MOVE "999-CLEANUP" TO PARA-NAME.
043300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043400     DISPLAY "** UNIT RECORDS READ **".
043500     DISPLAY UNITS-READ.
043600     DISPLAY "** BLOOD BANKS REPORTED **".
043700     DISPLAY BANKS-WRITTEN.
043800     DISPLAY "******** NORMAL END OF JOB INVSUMRY ********".
043900 999-EXIT.
044000     EXIT.
044100
044200 1000-ABEND-RTN.
044300     MOVE "INVSUMRY" TO WS-AB-PGM.
044400     MOVE PARA-NAME  TO WS-AB-PARA.
044500     MOVE WS-TODAY-DATE TO WS-AB-DATE.
044600     MOVE ABEND-REASON TO WS-AB-MSG.
044700     WRITE SYSOUT-REC FROM WS-ABEND-REC.
044800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044900     DISPLAY "*** ABNORMAL END OF JOB-INVSUMRY ***" UPON CONSOLE.
045000     MOVE +16 TO RETURN-CODE.
045100     GOBACK.
