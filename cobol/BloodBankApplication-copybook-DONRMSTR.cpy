000100******************************************************************
000200**  DONRMSTR.CPY
000300**  DONOR MASTER RECORD  -  KEY = DN-DONOR-ID
000400**  ONE ENTRY PER REGISTERED BLOOD DONOR.
000500******************************************************************
000600**  MAINTENANCE HISTORY
000700**  --------------------------------------------------------------
000800**  03/14/91  MM   ORIGINAL LAYOUT FOR INVENTORY CONVERSION
000900**  02/11/94  JS   ADDED HEIGHT/WEIGHT FOR ELIGIBILITY EDIT
001000**  01/06/99  MM   Y2K - EXPANDED DATE-OF-BIRTH TO 4-DIGIT YEAR
001100**  07/23/03  AK   ADDED FAILED-LOGIN-ATTEMPTS/IS-LOCKED  REQ 5108
001200******************************************************************
001300
001400 01  DN-DONOR-REC.
001500     05  DN-DONOR-ID             PIC X(12).
001600     05  DN-FULL-NAME            PIC X(40).
001700     05  DN-PHONE                PIC X(10).
001800     05  DN-BLOOD-GROUP          PIC X(03).
001900     05  DN-RH-FACTOR            PIC X(01).
002000         88  DN-RH-POSITIVE      VALUE "+".
002100         88  DN-RH-NEGATIVE      VALUE "-".
002200     05  DN-DATE-OF-BIRTH        PIC 9(08).
002300     05  DN-DOB-GRP  REDEFINES
002400             DN-DATE-OF-BIRTH.
002500         10  DN-DOB-CCYY         PIC 9(04).
002600         10  DN-DOB-MM           PIC 9(02).
002700         10  DN-DOB-DD           PIC 9(02).
002800     05  DN-GENDER               PIC X(01).
002900         88  DN-GENDER-MALE      VALUE "M".
003000         88  DN-GENDER-FEMALE    VALUE "F".
003100         88  DN-GENDER-OTHER     VALUE "O".
003200     05  DN-WEIGHT-KG            PIC 9(03)V9.
003300     05  DN-HEIGHT-CM            PIC 9(03)V9.
003400     05  DN-CITY                 PIC X(20).
003500     05  DN-IS-DONOR             PIC X(01).
003600         88  DN-IS-DONOR-YES     VALUE "Y".
003700     05  DN-IS-ACTIVE            PIC X(01).
003800         88  DN-IS-ACTIVE-YES    VALUE "Y".
003900     05  DN-LAST-DONATION-DATE   PIC 9(08).
004000     05  DN-LDD-GRP  REDEFINES
004100             DN-LAST-DONATION-DATE.
004200         10  DN-LDD-CCYY         PIC 9(04).
004300         10  DN-LDD-MM           PIC 9(02).
004400         10  DN-LDD-DD           PIC 9(02).
004500     05  DN-FAILED-LOGIN-ATTEMPTS PIC 9(02).
004600     05  DN-IS-LOCKED            PIC X(01).
004700         88  DN-IS-LOCKED-YES    VALUE "Y".
004800     05  FILLER                  PIC X(44).
