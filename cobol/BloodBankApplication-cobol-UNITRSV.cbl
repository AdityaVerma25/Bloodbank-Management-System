000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UNITRSV.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/94.
000700 DATE-COMPILED. 02/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100**REMARKS.
001200**
001300**          SINGLE-UNIT LIFECYCLE SUBPROGRAM.  RSV-ACTION-SW SELECTS WHETHER
001400**          AN AVAILABLE UNIT IS BEING RESERVED FOR TWO HOURS AGAINST A
001500**          REQUEST, OR A RESERVED UNIT IS BEING ISSUED TO A HOSPITAL.
001600**          THE UNIT RECORD ITSELF IS READ/REWRITTEN BY THE CALLER (REQPROC)
001700**          - THIS ROUTINE ONLY DECIDES WHETHER THE ACTION IS ALLOWED AND
001800**          SETS THE NEW STATUS AND STAMP FIELDS INTO THE PASSED RECORD.
001850**          A RESERVE REQUEST ALSO CALLS TESTRSLT SO A UNIT THAT FAILED
001860**          ANY OF THE FIVE DISEASE TESTS CANNOT BE HANDED OUT.
001900**
002000******************************************************************
002100**CHANGE LOG
002200**----------------------------------------------------------------
002300** 02/11/94  JS   ORIGINAL LAYOUT - RESERVE ACTION ONLY
002400** 09/02/93  JS   ADDED ISSUE ACTION AND 2-HOUR HOLD CONSTANT
002500** 01/06/99  MM   Y2K - RESERVED-UNTIL EXPANDED TO 14-DIGIT STAMP
002550** 06/18/02  AK   RESERVE NOW CALLS TESTRSLT BEFORE ALLOWING HOLD  REQ 4891
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WS-HOLD-HOURS          PIC 9(2) COMP-3 VALUE 2.
003950 01  TESTRSLT-PARMS.
003960     05  TR-TEST-HIV            PIC X.
003970     05  TR-TEST-HEP-B          PIC X.
003980     05  TR-TEST-HEP-C          PIC X.
003990     05  TR-TEST-SYPHILIS       PIC X.
003995     05  TR-TEST-MALARIA        PIC X.
003996     05  TR-ALL-PASSED-SW       PIC X.
003997         88  TR-ALL-PASSED      VALUE "Y".
003998         88  TR-SOME-FAILED     VALUE "N".
004000
004100 LINKAGE SECTION.
004200 01  UNITRSV-PARMS.
004300     05  RSV-ACTION-SW          PIC X.
004400         88  RSV-RESERVE-UNIT   VALUE "R".
004500         88  RSV-ISSUE-UNIT     VALUE "I".
004600     05  RSV-NOW-STAMP          PIC 9(14).
004700     05  RSV-REQUEST-ID         PIC X(12).
004800     05  RSV-HOSPITAL-ID        PIC X(10).
004900     05  RSV-UNIT-STATUS        PIC X(2).
005000     05  RSV-RESERVED-FOR       PIC X(12).
005100     05  RSV-RESERVED-UNTIL     PIC 9(14).
005200     05  RSV-ISSUED-TO          PIC X(10).
005300     05  RSV-ISSUED-DATE        PIC 9(14).
005350     05  RSV-TEST-HIV           PIC X.
005360     05  RSV-TEST-HEP-B         PIC X.
005370     05  RSV-TEST-HEP-C         PIC X.
005380     05  RSV-TEST-SYPHILIS      PIC X.
005390     05  RSV-TEST-MALARIA       PIC X.
005400     05  RSV-ALLOWED-SW         PIC X.
005500         88  RSV-IS-ALLOWED     VALUE "Y".
005600         88  RSV-NOT-ALLOWED    VALUE "N".
005700
005800 PROCEDURE DIVISION USING UNITRSV-PARMS.
005900 0100-MAINLINE.
006000     MOVE "N" TO RSV-ALLOWED-SW.
006100     IF RSV-RESERVE-UNIT
006200         PERFORM 0200-RESERVE-UNIT
006300     ELSE IF RSV-ISSUE-UNIT
006400         PERFORM 0300-ISSUE-UNIT.
006500     GOBACK.
006600
006700 0200-RESERVE-UNIT.
006800     IF RSV-UNIT-STATUS NOT = "AV"
006900         GO TO 0200-EXIT.
006950     MOVE RSV-TEST-HIV      TO TR-TEST-HIV.
006960     MOVE RSV-TEST-HEP-B    TO TR-TEST-HEP-B.
006970     MOVE RSV-TEST-HEP-C    TO TR-TEST-HEP-C.
006980     MOVE RSV-TEST-SYPHILIS TO TR-TEST-SYPHILIS.
006990     MOVE RSV-TEST-MALARIA  TO TR-TEST-MALARIA.
006995     CALL "TESTRSLT" USING TESTRSLT-PARMS.
006996     IF TR-SOME-FAILED
006997         GO TO 0200-EXIT.
007000     MOVE "RS" TO RSV-UNIT-STATUS.
007100     MOVE RSV-REQUEST-ID TO RSV-RESERVED-FOR.
007200     CALL "TSADDHR1" USING RSV-NOW-STAMP, WS-HOLD-HOURS,
007300                                             RSV-RESERVED-UNTIL.
007400     MOVE "Y" TO RSV-ALLOWED-SW.
007500 0200-EXIT.
007600     EXIT.
007700
007800 0300-ISSUE-UNIT.
007900     IF RSV-UNIT-STATUS NOT = "RS"
008000         GO TO 0300-EXIT.
008100     MOVE "IS" TO RSV-UNIT-STATUS.
008200     MOVE RSV-HOSPITAL-ID TO RSV-ISSUED-TO.
008300     MOVE RSV-NOW-STAMP TO RSV-ISSUED-DATE.
008400     MOVE "Y" TO RSV-ALLOWED-SW.
008500 0300-EXIT.
008600     EXIT.
