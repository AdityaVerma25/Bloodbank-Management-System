000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TESTRSLT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/29/96.
000700 DATE-COMPILED. 11/29/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100**REMARKS.
001200**
001300**          SMALL UTILITY THAT INSPECTS THE FIVE INFECTIOUS-DISEASE TEST
001400**          RESULT BYTES ON A BLOOD-UNIT RECORD AND RETURNS A SINGLE
001500**          PASS/FAIL SWITCH.  A UNIT PASSES ONLY WHEN ALL FIVE ARE
001600**          NEGATIVE (N).  CALLED BY INVAGE AND UNITRSV.
001700**
001800******************************************************************
001900**CHANGE LOG
002000**----------------------------------------------------------------
002100** 11/29/96  TGD  ORIGINAL LAYOUT  REQ 4471
002200** 06/18/02  AK   NO LOGIC CHANGE - RECOMPILED UNDER COBOL/390
002300******************************************************************
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 INPUT-OUTPUT SECTION.
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400 WORKING-STORAGE SECTION.
003500 01  MISC-FIELDS.
003600     05  WS-FAIL-COUNT          PIC 9(1) COMP.
003700
003800 LINKAGE SECTION.
003900 01  TESTRSLT-PARMS.
004000     05  TR-TEST-HIV            PIC X.
004100     05  TR-TEST-HEP-B          PIC X.
004200     05  TR-TEST-HEP-C          PIC X.
004300     05  TR-TEST-SYPHILIS       PIC X.
004400     05  TR-TEST-MALARIA        PIC X.
004500     05  TR-ALL-PASSED-SW       PIC X.
004600         88  TR-ALL-PASSED      VALUE "Y".
004700         88  TR-SOME-FAILED     VALUE "N".
004800
004900 PROCEDURE DIVISION USING TESTRSLT-PARMS.
005000 0100-MAINLINE.
005100     MOVE ZERO TO WS-FAIL-COUNT.
005200     IF TR-TEST-HIV      NOT = "N" ADD 1 TO WS-FAIL-COUNT.
005300     IF TR-TEST-HEP-B    NOT = "N" ADD 1 TO WS-FAIL-COUNT.
005400     IF TR-TEST-HEP-C    NOT = "N" ADD 1 TO WS-FAIL-COUNT.
005500     IF TR-TEST-SYPHILIS NOT = "N" ADD 1 TO WS-FAIL-COUNT.
005600     IF TR-TEST-MALARIA  NOT = "N" ADD 1 TO WS-FAIL-COUNT.
005700     IF WS-FAIL-COUNT = ZERO
005800         MOVE "Y" TO TR-ALL-PASSED-SW
005900     ELSE
006000         MOVE "N" TO TR-ALL-PASSED-SW.
006100     GOBACK.
