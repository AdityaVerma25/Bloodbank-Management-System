000100******************************************************************
000200**  ABENDREC.CPY
000300**  SHARED ABEND / EXCEPTION TRAP RECORD.  MOVED TO WS-ABEND-REC
000400**  AND DISPLAYED BY EVERY BATCH DRIVER'S 1000-ABEND-RTN BEFORE
000500**  FORCING THE DELIBERATE 0C7 THAT ENDS THE STEP.
000600******************************************************************
000700**  MAINTENANCE HISTORY
000800**  --------------------------------------------------------------
000900**  03/14/91  MM   ORIGINAL SHOP-WIDE ABEND TRAP LAYOUT
001000**  01/06/99  MM   Y2K - WIDENED WS-AB-DATE TO 4-DIGIT YEAR
001100******************************************************************
001200
001300 01  WS-ABEND-REC.
001400     05  WS-AB-PGM              PIC X(08).
001500     05  WS-AB-PARA             PIC X(30).
001600     05  WS-AB-DATE             PIC 9(08).
001700     05  WS-AB-MSG              PIC X(60).
001800     05  FILLER                 PIC X(20).
