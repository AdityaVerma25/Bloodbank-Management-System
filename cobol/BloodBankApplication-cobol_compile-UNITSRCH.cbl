000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UNITSRCH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100**REMARKS.
001200**
001300**          THIS PROGRAM SEARCHES THE UNIT INVENTORY EXTRACT FOR UNITS THAT
001400**          MATCH THE BLOOD GROUP, COMPONENT TYPE AND/OR BLOOD BANK ID GIVEN
001500**          ON THE SEARCH-CRITERIA CARD AND WRITES THE MATCHING UNITS TO THE
001600**          UNIT-SEARCH-HITS FILE FOR AN ON-DEMAND HOSPITAL LOOKUP REQUEST.
001700**          A SPACE-FILLED CRITERIA FIELD MEANS 'MATCH ANY VALUE'.
001800**
001900******************************************************************
002000**CHANGE LOG
002100**----------------------------------------------------------------
002200** 01/01/08  MM   ORIGINAL LAYOUT
002300** 04/22/95  JS   ADDED COMPONENT-TYPE AS A SEARCH CRITERION
002400** 01/06/99  MM   Y2K - EXPIRY DATE COMPARE ON 4-DIGIT YEAR
002500** 06/18/02  AK   ADDED AVAILABLE-ONLY SWITCH ON CRITERIA CARD
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS NEXT-PAGE.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SYSOUT
003800     ASSIGN TO UT-S-SYSOUT
003900       ORGANIZATION IS SEQUENTIAL.
004000
004100     SELECT SRCHCARD
004200     ASSIGN TO UT-S-SRCHCARD
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS OFCODE.
004500
004600     SELECT BLDUEXTR
004700     ASSIGN TO UT-S-BLDUEXTR
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS OFCODE.
005000
005100     SELECT UNITHITS
005200     ASSIGN TO UT-S-UNITHITS
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SYSOUT
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 130 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS SYSOUT-REC.
006400 01  SYSOUT-REC  PIC X(130).
006500
006600******* ONE-CARD SEARCH REQUEST, KEYED BY THE HOSPITAL DESK CLERK
006700 FD  SRCHCARD
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SC-CRITERIA-REC.
007300 01  SC-CRITERIA-REC.
007400     05  SC-BLOOD-GROUP          PIC X(03).
007500     05  SC-COMPONENT-TYPE       PIC X(02).
007600     05  SC-BLOOD-BANK-ID        PIC X(10).
007700     05  SC-AVAIL-ONLY-SW        PIC X(01).
007800         88  SC-AVAILABLE-ONLY   VALUE "Y".
007900     05  FILLER                  PIC X(64).
008000
008100 FD  BLDUEXTR
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 200 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS BU-UNIT-REC.
008700     COPY BLDUNIT.
008800
008900 FD  UNITHITS
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 200 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS UH-UNIT-REC.
009500 01  UH-UNIT-REC                 PIC X(200).
009600
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900     05  OFCODE                  PIC X(2).
010000         88 CODE-WRITE           VALUE SPACES.
010100
010200 01  WS-CRITERIA-REC.
010300     05  WS-BLOOD-GROUP          PIC X(03).
010400     05  WS-COMPONENT-TYPE       PIC X(02).
010500     05  WS-BLOOD-BANK-ID        PIC X(10).
010600     05  WS-AVAIL-ONLY-SW        PIC X(01).
010700         88  WS-AVAILABLE-ONLY   VALUE "Y".
010800
010900 01  WS-TRAILER-REC.
011000     05  FILLER                  PIC X(12) VALUE ALL "9".
011100     05  TRLR-HIT-COUNT          PIC 9(08).
011200     05  FILLER                  PIC X(180).
011300
011400 01  COUNTERS-AND-SWITCHES.
011500     05  UNITS-READ              PIC 9(7) COMP.
011600     05  UNITS-MATCHED           PIC 9(7) COMP.
011650 77  MORE-UNITS-SW               PIC X VALUE "Y".
011700     88 MORE-UNITS               VALUE "Y".
011800     88 NO-MORE-UNITS            VALUE "N".
012000
012100 01  PARA-NAME                   PIC X(30).
012200 01  ABEND-REASON                PIC X(60).
012300 COPY ABENDREC.
012400
012500 PROCEDURE DIVISION.
012600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012700     PERFORM 100-MAINLINE THRU 100-EXIT
012800             UNTIL NO-MORE-UNITS OR BU-TRAILER-UNIT.
012900     PERFORM 900-CLEANUP THRU 900-EXIT.
013000     MOVE +0 TO RETURN-CODE.
013100     GOBACK.
013200
013300 000-HOUSEKEEPING.
013400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013500     DISPLAY "******** BEGIN JOB UNITSRCH ********".
013600     OPEN INPUT SRCHCARD, BLDUEXTR.
013700     OPEN OUTPUT UNITHITS, SYSOUT.
013800     READ SRCHCARD INTO WS-CRITERIA-REC
013900         AT END
014000         MOVE "** MISSING SEARCH-CRITERIA CARD" TO ABEND-REASON
014100         GO TO 1000-ABEND-RTN
014200     END-READ.
014300     PERFORM 900-READ-BLDUEXTR THRU 900-EXIT.
014400     IF NO-MORE-UNITS
014500         MOVE "** EMPTY UNIT INVENTORY EXTRACT" TO ABEND-REASON
014600         GO TO 1000-ABEND-RTN.
014700 000-EXIT.
014800     EXIT.
014900
015000 100-MAINLINE.
015100     MOVE "100-MAINLINE" TO PARA-NAME.
015200     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
015300     ADD +1 TO UNITS-READ.
015400     PERFORM 900-READ-BLDUEXTR THRU 900-EXIT.
015500 100-EXIT.
015600     EXIT.
015700
015800 200-SEARCH-RTN.
015900     MOVE "200-SEARCH-RTN" TO PARA-NAME.
016000     IF WS-BLOOD-GROUP NOT = SPACES
016100         AND WS-BLOOD-GROUP NOT = BU-BLOOD-GROUP
016200         GO TO 200-EXIT.
016300     IF WS-COMPONENT-TYPE NOT = SPACES
016400         AND WS-COMPONENT-TYPE NOT = BU-COMPONENT-TYPE
016500         GO TO 200-EXIT.
016600     IF WS-BLOOD-BANK-ID NOT = SPACES
016700         AND WS-BLOOD-BANK-ID NOT = BU-BLOOD-BANK-ID
016800         GO TO 200-EXIT.
016900     IF WS-AVAILABLE-ONLY
017000         AND NOT BU-ST-AVAILABLE
017100         GO TO 200-EXIT.
017200     WRITE UH-UNIT-REC FROM BU-UNIT-REC.
017300     ADD +1 TO UNITS-MATCHED.
017400 200-EXIT.
017500     EXIT.
017600
017700 800-CLOSE-FILES.
017800     MOVE "800-CLOSE-FILES" TO PARA-NAME.
017900     CLOSE SRCHCARD, BLDUEXTR, UNITHITS, SYSOUT.
018000 800-EXIT.
018100     EXIT.
018200
018300 900-READ-BLDUEXTR.
018400     READ BLDUEXTR
018500         AT END MOVE "N" TO MORE-UNITS-SW
018600         GO TO 900-EXIT
018700     END-READ.
018800 900-EXIT.
018900     EXIT.
019000
019100 900-CLEANUP.
019200     MOVE "900-CLEANUP" TO PARA-NAME.
019300     MOVE UNITS-MATCHED TO TRLR-HIT-COUNT.
019400     WRITE UH-UNIT-REC FROM WS-TRAILER-REC.
019500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
019600     DISPLAY "** UNITS READ **".
019700     DISPLAY UNITS-READ.
019800     DISPLAY "** UNITS MATCHED **".
019900     DISPLAY UNITS-MATCHED.
020000     DISPLAY "******** NORMAL END OF JOB UNITSRCH ********".
020100
020200 1000-ABEND-RTN.
020300     MOVE "UNITSRCH" TO WS-AB-PGM.
020400     MOVE PARA-NAME  TO WS-AB-PARA.
020500     MOVE ZERO       TO WS-AB-DATE.
020600     MOVE ABEND-REASON TO WS-AB-MSG.
020700     WRITE SYSOUT-REC FROM WS-ABEND-REC.
020800     DISPLAY "*** ABNORMAL END OF JOB-UNITSRCH ***" UPON CONSOLE.
020900     MOVE +16 TO RETURN-CODE.
021000     GOBACK.
