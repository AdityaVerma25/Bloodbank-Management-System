000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DONSTATS.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 04/22/93.
000700 DATE-COMPILED. 04/22/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000**REMARKS.
001100**
001200**     THIS PROGRAM CONTROL-BREAKS THE DONATION FILE, SORTED BY
001300**     DONOR ID IN A PRIOR JOB STEP, TO PRODUCE ONE DONOR
001400**     STATISTICS RECORD PER DONOR - TOTAL DONATIONS, THE MOST
001500**     RECENT DONATION DATE, AND AN ESTIMATED LIVES-SAVED FIGURE
001600**     (EACH DONATION IS CREDITED WITH THREE LIVES SAVED, THE
001700**     SHOP'S STANDING RULE OF THUMB).  THE SORTED EXTRACT
001800**     CARRIES A TRAILER RECORD WITH DONOR-ID OF ALL 9'S SO IT
001850**     SORTS TO THE BOTTOM AND SIGNALS END OF FILE.
001900**
002000******************************************************************
002100**CHANGE LOG
002200**----------------------------------------------------------------
002300** 04/22/93  MM   ORIGINAL LAYOUT
002400** 04/22/95  JS   ADDED LIVES-SAVED COMPUTATION  REQ 2911
002500** 01/06/99  MM   Y2K - LAST-DONATION-DATE COMPARE ON 4-DIGIT YEAR
002600** 06/18/02  AK   HELD-KEY COMPARE REWORKED - REQ 4977
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS NEXT-PAGE.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SYSOUT
003700     ASSIGN TO UT-S-SYSOUT
003800       ORGANIZATION IS SEQUENTIAL.
003900     SELECT DONASORT
004000     ASSIGN TO UT-S-DONASORT
004100       ACCESS MODE IS SEQUENTIAL
004200       FILE STATUS IS OFCODE.
004300     SELECT DONSTATR
004400     ASSIGN TO UT-S-DONSTATR
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS OFCODE.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  SYSOUT
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 130 CHARACTERS
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS SYSOUT-REC.
005500 01  SYSOUT-REC  PIC X(130).
005600******* DONATION FILE SORTED BY DONOR-ID IN THE PRIOR SORT STEP.
005700******* TRAILER REC HAS DONOR-ID OF ALL 9S - SORTS LAST.
005800 FD  DONASORT
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 150 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS DA-DONATION-REC.
006400     COPY DONATN.
006500 FD  DONSTATR
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 40 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS DS-STAT-REC.
007100 01  DS-STAT-REC.
007200     05  DS-DONOR-ID             PIC X(12).
007300     05  DS-TOTAL-DONATIONS      PIC 9(05).
007400     05  DS-LAST-DONATION-DATE   PIC 9(08).
007500     05  DS-LDD-GRP REDEFINES
007600             DS-LAST-DONATION-DATE.
007700         10  DS-LDD-CCYY         PIC 9(04).
007800         10  DS-LDD-MM           PIC 9(02).
007900         10  DS-LDD-DD           PIC 9(02).
008000     05  DS-LIVES-SAVED          PIC 9(06).
008100     05  FILLER                  PIC X(05).
008200 WORKING-STORAGE SECTION.
008300 01  FILE-STATUS-CODES.
008400     05  OFCODE                  PIC X(2).
008500 77  WS-RUN-DATE-RAW             PIC 9(6).
008600 01  WS-TODAY-DATE               PIC 9(8).
008700 01  WS-TODAY-DT-GRP REDEFINES WS-TODAY-DATE.
008800     05  WS-TODAY-CCYY           PIC 9(04).
008900     05  WS-TODAY-MM             PIC 9(02).
009000     05  WS-TODAY-DD             PIC 9(02).
009100 01  WS-HELD-DONOR-ID            PIC X(12).
009200 01  WS-DONOR-TOTAL              PIC 9(5) COMP-3.
009300 01  WS-DONOR-MAX-DATE           PIC 9(8).
009400 01  WS-LIVES-SAVED              PIC 9(6) COMP-3.
009500 01  COUNTERS-AND-SWITCHES.
009600     05  RECORDS-READ            PIC 9(7) COMP.
009700     05  DONORS-WRITTEN          PIC 9(7) COMP.
009750 77  FIRST-RECORD-SW             PIC X VALUE "Y".
009800     88  FIRST-RECORD            VALUE "Y".
009850 77  MORE-DONA-SW                PIC X VALUE "Y".
009900     88  MORE-DONA               VALUE "Y".
010000     88  NO-MORE-DONA            VALUE "N".
010300 01  PARA-NAME                   PIC X(30).
010400 01  ABEND-REASON                PIC X(60).
010500 COPY ABENDREC.
010600 PROCEDURE DIVISION.
010700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010800     PERFORM 100-MAINLINE THRU 100-EXIT
010900             UNTIL NO-MORE-DONA OR DA-TRAILER-DONATION.
011000     PERFORM 400-WRITE-DONOR-BREAK THRU 400-EXIT.
011100     PERFORM 999-CLEANUP THRU 999-EXIT.
011200     MOVE +0 TO RETURN-CODE.
011300     GOBACK.
011400 000-HOUSEKEEPING.
011500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
011600     DISPLAY "******** BEGIN JOB DONSTATS ********".
011700     ACCEPT WS-RUN-DATE-RAW FROM DATE.
011800     CALL "DATCNV3" USING WS-RUN-DATE-RAW, WS-TODAY-DATE.
011900     OPEN INPUT DONASORT.
012000     OPEN OUTPUT DONSTATR, SYSOUT.
012100     INITIALIZE COUNTERS-AND-SWITCHES.
012200     PERFORM 900-READ-DONASORT THRU 900-EXIT.
012300     IF NO-MORE-DONA
012400         MOVE "** EMPTY DONATION SORT FILE" TO ABEND-REASON
012500         GO TO 1000-ABEND-RTN.
012600     IF DA-TRAILER-DONATION
012700         MOVE "** DONATION SORT FILE HAS NO DETAIL RECS"
012800                                 TO ABEND-REASON
012900         GO TO 1000-ABEND-RTN.
013000     MOVE DA-DONOR-ID TO WS-HELD-DONOR-ID.
013100 000-EXIT.
013200     EXIT.
013300 100-MAINLINE.
013400     MOVE "100-MAINLINE" TO PARA-NAME.
013500     IF NOT FIRST-RECORD AND DA-DONOR-ID NOT = WS-HELD-DONOR-ID
013600         PERFORM 400-WRITE-DONOR-BREAK THRU 400-EXIT
013700         MOVE DA-DONOR-ID TO WS-HELD-DONOR-ID.
013800     MOVE "N" TO FIRST-RECORD-SW.
013900     PERFORM 200-ACCUM-DONOR THRU 200-EXIT.
014000     PERFORM 900-READ-DONASORT THRU 900-EXIT.
014100 100-EXIT.
014200     EXIT.
014300 200-ACCUM-DONOR.
014400     MOVE "200-ACCUM-DONOR" TO PARA-NAME.
014500     ADD +1 TO WS-DONOR-TOTAL.
014600     IF DA-DONATION-DATE(1:8) > WS-DONOR-MAX-DATE
014700         MOVE DA-DONATION-DATE(1:8) TO WS-DONOR-MAX-DATE.
014800 200-EXIT.
014900     EXIT.
015000 400-WRITE-DONOR-BREAK.
015100     MOVE "400-WRITE-DONOR-BREAK" TO PARA-NAME.
015200     IF WS-DONOR-TOTAL = ZERO
015300         GO TO 400-EXIT.
015400     MOVE WS-HELD-DONOR-ID     TO DS-DONOR-ID.
015500     MOVE WS-DONOR-TOTAL       TO DS-TOTAL-DONATIONS.
015600     MOVE WS-DONOR-MAX-DATE    TO DS-LAST-DONATION-DATE.
015700     COMPUTE WS-LIVES-SAVED = WS-DONOR-TOTAL * 3.
015800     MOVE WS-LIVES-SAVED       TO DS-LIVES-SAVED.
015900     WRITE DS-STAT-REC.
016000     ADD +1 TO DONORS-WRITTEN.
016100     MOVE ZERO TO WS-DONOR-TOTAL, WS-DONOR-MAX-DATE.
016200 400-EXIT.
016300     EXIT.
016400 800-CLOSE-FILES.
016500     MOVE "800-CLOSE-FILES" TO PARA-NAME.
016600     CLOSE DONASORT, DONSTATR, SYSOUT.
016700 800-EXIT.
016800     EXIT.
016900 900-READ-DONASORT.
017000     READ DONASORT
017100         AT END MOVE "N" TO MORE-DONA-SW
017200         GO TO 900-EXIT
017300     END-READ.
017400     ADD +1 TO RECORDS-READ.
017500 900-EXIT.
017600     EXIT.
017700 999-CLEANUP.
017800     MOVE "999-CLEANUP" TO PARA-NAME.
017900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
018000     DISPLAY "** RECORDS READ **".
018100     DISPLAY RECORDS-READ.
018200     DISPLAY "** DONORS WRITTEN **".
018300     DISPLAY DONORS-WRITTEN.
018400     DISPLAY "******** NORMAL END OF JOB DONSTATS ********".
018500 999-EXIT.
018600     EXIT.
018700 1000-ABEND-RTN.
018800     MOVE "DONSTATS" TO WS-AB-PGM.
018900     MOVE PARA-NAME  TO WS-AB-PARA.
019000     MOVE WS-TODAY-DATE TO WS-AB-DATE.
019100     MOVE ABEND-REASON TO WS-AB-MSG.
019200     WRITE SYSOUT-REC FROM WS-ABEND-REC.
019300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
019400     DISPLAY "*** ABNORMAL END OF JOB-DONSTATS ***" UPON CONSOLE.
019500     MOVE +16 TO RETURN-CODE.
019600     GOBACK.
