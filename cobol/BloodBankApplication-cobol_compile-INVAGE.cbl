000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  INVAGE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100**REMARKS.
001200**
001300**          THIS PROGRAM RUNS THE THREE NIGHTLY BLOOD-UNIT AGING JOBS AGAINST
001400**          THE BLOOD-UNIT VSAM MASTER IN A SINGLE SEQUENTIAL BROWSE:
001500**            (A) FLAGS UNITS ENTERING THE EXPIRING-SOON WINDOW,
001600**            (B) EXPIRES UNITS PAST THEIR EXPIRY DATE,
001700**            (C) RELEASES RESERVATIONS THAT HAVE SAT PAST THEIR HOLD TIME.
001800**          EVERY UNIT TOUCHED IS LOGGED TO THE EXCEPTION LOG FOR THE
001900**          MORNING OPERATIONS REVIEW.
002000**
002100******************************************************************
002200**CHANGE LOG
002300**----------------------------------------------------------------
002400** 01/01/08  MM   ORIGINAL LAYOUT
002500** 04/22/95  JS   ADDED RESERVATION-RELEASE SWEEP  REQ 2210
002600** 01/06/99  MM   Y2K - EXPIRY/RESERVED-UNTIL COMPARE ON 4-DIGIT YEAR
002700** 06/18/02  AK   ADDED EXPIRING-SOON FLAG SWEEP  REQ 4890
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS NEXT-PAGE.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000     ASSIGN TO UT-S-SYSOUT
004100       ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT EXCPLOG
004400     ASSIGN TO UT-S-EXCPLOG
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS OFCODE.
004700
004800     SELECT BLDUNIT
004900            ASSIGN       TO BLDUNIT
005000            ORGANIZATION IS INDEXED
005100            ACCESS MODE  IS SEQUENTIAL
005200            RECORD KEY   IS BU-UNIT-ID
005300            FILE STATUS  IS BLDUNIT-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 130 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300 01  SYSOUT-REC  PIC X(130).
006400
006500 FD  EXCPLOG
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 132 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS EL-EXCEPTION-REC.
007100 01  EL-EXCEPTION-REC.
007200     05  EL-UNIT-ID              PIC X(12).
007300     05  FILLER                  PIC X(01) VALUE SPACE.
007400     05  EL-ACTION-TAKEN         PIC X(20).
007500     05  FILLER                  PIC X(01) VALUE SPACE.
007600     05  EL-OLD-STATUS           PIC X(02).
007700     05  FILLER                  PIC X(01) VALUE SPACE.
007800     05  EL-NEW-STATUS           PIC X(02).
007900     05  FILLER                  PIC X(93).
008000
008100 FD  BLDUNIT
008200     RECORD CONTAINS 200 CHARACTERS
008300     DATA RECORD IS BU-UNIT-REC.
008400     COPY BLDUNIT.
008500
008600 WORKING-STORAGE SECTION.
008700 01  FILE-STATUS-CODES.
008800     05  OFCODE                  PIC X(2).
008900         88 CODE-WRITE           VALUE SPACES.
009000     05  BLDUNIT-STATUS          PIC X(2).
009100         88  RECORD-FOUND        VALUE "00".
009200         88  END-OF-BLDUNIT      VALUE "10".
009300
009400 77  WS-TODAY-DATE               PIC 9(8).
009500 77  WS-EXPIRE-SOON-DATE         PIC 9(8).
009600 01  WS-NOW-STAMP                PIC 9(14).
009700 77  WS-RUN-DATE-RAW             PIC 9(6).
009800
009850 77  MORE-UNITS-SW               PIC X VALUE "Y".
009860     88 MORE-UNITS               VALUE "Y".
009870     88 NO-MORE-UNITS            VALUE "N".
009900 01  COUNTERS-AND-SWITCHES.
010000     05  UNITS-READ              PIC 9(7) COMP.
010100     05  UNITS-FLAGGED-SOON      PIC 9(7) COMP.
010200     05  UNITS-EXPIRED           PIC 9(7) COMP.
010300     05  UNITS-RELEASED          PIC 9(7) COMP.
010700
010800 01  PARA-NAME                   PIC X(30).
010900 01  ABEND-REASON                PIC X(60).
011000 COPY ABENDREC.
011100
011200 PROCEDURE DIVISION.
011300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011400     PERFORM 100-MAINLINE THRU 100-EXIT
011500             UNTIL NO-MORE-UNITS.
011600     PERFORM 900-CLEANUP THRU 900-EXIT.
011700     MOVE +0 TO RETURN-CODE.
011800     GOBACK.
011900
012000 000-HOUSEKEEPING.
012100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012200     DISPLAY "******** BEGIN JOB INVAGE ********".
012300     ACCEPT WS-RUN-DATE-RAW FROM DATE.
012400     CALL "DATCNV3" USING WS-RUN-DATE-RAW, WS-TODAY-DATE.
012500     CALL "DATADD1" USING WS-TODAY-DATE, +3, WS-EXPIRE-SOON-DATE.
012600     MOVE WS-TODAY-DATE TO WS-NOW-STAMP (1:8).
012700     MOVE ZERO TO WS-NOW-STAMP (9:6).
012800     OPEN I-O BLDUNIT.
012900     OPEN OUTPUT EXCPLOG, SYSOUT.
013000     INITIALIZE COUNTERS-AND-SWITCHES.
013100     PERFORM 900-READ-BLDUNIT THRU 900-EXIT.
013200 000-EXIT.
013300     EXIT.
013400
013500 100-MAINLINE.
013600     MOVE "100-MAINLINE" TO PARA-NAME.
013700     ADD +1 TO UNITS-READ.
013800     PERFORM 200-EXPIRING-SOON-CHECK THRU 200-EXIT.
013900     PERFORM 300-EXPIRE-UNIT-CHECK THRU 300-EXIT.
014000     PERFORM 400-RELEASE-RESERVATION-CHECK THRU 400-EXIT.
014100     PERFORM 900-READ-BLDUNIT THRU 900-EXIT.
014200 100-EXIT.
014300     EXIT.
014400
014500 200-EXPIRING-SOON-CHECK.
014600     MOVE "200-EXPIRING-SOON-CHECK" TO PARA-NAME.
014700     IF BU-ST-AVAILABLE
014800         AND BU-EXPIRY-DATE NOT > WS-EXPIRE-SOON-DATE
014900         AND BU-EXPIRY-DATE NOT < WS-TODAY-DATE
015000         MOVE "AV"             TO EL-OLD-STATUS
015100         MOVE "AV"             TO EL-NEW-STATUS
015200         MOVE BU-UNIT-ID       TO EL-UNIT-ID
015300         MOVE "FLAGGED EXP-SOON" TO EL-ACTION-TAKEN
015400         WRITE EL-EXCEPTION-REC.
015500         ADD +1 TO UNITS-FLAGGED-SOON.
015600 200-EXIT.
015700     EXIT.
015800
015900 300-EXPIRE-UNIT-CHECK.
016000     MOVE "300-EXPIRE-UNIT-CHECK" TO PARA-NAME.
016100     IF BU-EXPIRY-DATE < WS-TODAY-DATE
016200         AND NOT BU-ST-EXPIRED
016300         AND NOT BU-ST-DISCARDED
016400         AND NOT BU-ST-ISSUED
016500         MOVE BU-STATUS        TO EL-OLD-STATUS
016600         MOVE "EX"             TO BU-STATUS
016700         MOVE "EX"             TO EL-NEW-STATUS
016800         MOVE BU-UNIT-ID       TO EL-UNIT-ID
016900         MOVE "UNIT EXPIRED"   TO EL-ACTION-TAKEN
017000         REWRITE BU-UNIT-REC
017100         WRITE EL-EXCEPTION-REC.
017200         ADD +1 TO UNITS-EXPIRED.
017300 300-EXIT.
017400     EXIT.
017500
017600 400-RELEASE-RESERVATION-CHECK.
017700     MOVE "400-RELEASE-RESERVATION-CHECK" TO PARA-NAME.
017800     IF BU-ST-RESERVED
017900         AND BU-RESERVED-UNTIL < WS-NOW-STAMP
018000         MOVE BU-STATUS        TO EL-OLD-STATUS
018100         MOVE "AV"             TO BU-STATUS
018200         MOVE "AV"             TO EL-NEW-STATUS
018300         MOVE SPACES           TO BU-RESERVED-FOR
018400         MOVE ZERO             TO BU-RESERVED-UNTIL
018500         MOVE BU-UNIT-ID       TO EL-UNIT-ID
018600         MOVE "RESERVATION RELEASED" TO EL-ACTION-TAKEN
018700         REWRITE BU-UNIT-REC
018800         WRITE EL-EXCEPTION-REC.
018900         ADD +1 TO UNITS-RELEASED.
019000 400-EXIT.
019100     EXIT.
019200
019300 800-CLOSE-FILES.
019400     MOVE "800-CLOSE-FILES" TO PARA-NAME.
019500     CLOSE BLDUNIT, EXCPLOG, SYSOUT.
019600 800-EXIT.
019700     EXIT.
019800
019900 900-READ-BLDUNIT.
020000     READ BLDUNIT NEXT RECORD
020100         AT END MOVE "N" TO MORE-UNITS-SW
020200         GO TO 900-EXIT
020300     END-READ.
020400 900-EXIT.
020500     EXIT.
020600
020700 900-CLEANUP.
020800     MOVE "900-CLEANUP" TO PARA-NAME.
020900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
021000     DISPLAY "** UNITS READ **".
021100     DISPLAY UNITS-READ.
021200     DISPLAY "** UNITS FLAGGED EXPIRING-SOON **".
021300     DISPLAY UNITS-FLAGGED-SOON.
021400     DISPLAY "** UNITS EXPIRED **".
021500     DISPLAY UNITS-EXPIRED.
021600     DISPLAY "** RESERVATIONS RELEASED **".
021700     DISPLAY UNITS-RELEASED.
021800     DISPLAY "******** NORMAL END OF JOB INVAGE ********".
021900
022000 1000-ABEND-RTN.
022100     MOVE "INVAGE"   TO WS-AB-PGM.
022200     MOVE PARA-NAME  TO WS-AB-PARA.
022300     MOVE WS-TODAY-DATE TO WS-AB-DATE.
022400     MOVE ABEND-REASON TO WS-AB-MSG.
022500     WRITE SYSOUT-REC FROM WS-ABEND-REC.
022600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
022700     DISPLAY "*** ABNORMAL END OF JOB-INVAGE ***" UPON CONSOLE.
022800     MOVE +16 TO RETURN-CODE.
022900     GOBACK.
