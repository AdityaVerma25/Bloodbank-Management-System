000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DONELIG.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/94.
000700 DATE-COMPILED. 02/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100**REMARKS.
001200**
001300**          THIS SUBPROGRAM HOLDS THE TWO DONOR-SIDE ELIGIBILITY RULES:
001400**          THE STANDING DONOR-ELIGIBILITY TEST (CAN THIS PERSON DONATE AT
001500**          ALL) AND THE PER-DONATION MEDICAL SCREENING QUESTIONNAIRE TEST.
001600**          CALC-TYPE-SW SELECTS WHICH RULE RUNS.  CALLED BY DONREC.
001700**
001800******************************************************************
001900**CHANGE LOG
002000**----------------------------------------------------------------
002100** 02/11/94  JS   ORIGINAL LAYOUT - DONOR ELIGIBILITY RULE ONLY
002200** 11/29/96  TGD  ADDED SCREENING QUESTIONNAIRE RULE  REQ 3312
002300** 01/06/99  MM   Y2K - AGE AND 6-MONTH WINDOW MATH ON 4-DIGIT YEAR
002400** 06/18/02  AK   CORRECTED 3-MONTH WINDOW TO USE CALENDAR MONTHS
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 INPUT-OUTPUT SECTION.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  MISC-FIELDS.
003800     05  WS-CUTOFF-DATE         PIC 9(8).
003900     05  WS-CUTOFF-GRP  REDEFINES WS-CUTOFF-DATE.
004000         10  WS-CUT-CCYY        PIC 9(4).
004100         10  WS-CUT-MM          PIC 9(2).
004200         10  WS-CUT-DD          PIC 9(2).
004300     05  WS-EVENT-DATE          PIC 9(8).
004400     05  WS-AGE-YEARS           PIC 9(3) COMP.
004500     05  WS-MONTHS-SINCE-EVENT  PIC S9(3) COMP.
004600
004700 LINKAGE SECTION.
004800 01  DONELIG-PARMS.
004900     05  DE-CALC-TYPE-SW        PIC X.
005000         88  DE-DONOR-RULE      VALUE "D".
005100         88  DE-SCREENING-RULE  VALUE "S".
005200     05  DE-TODAY-DATE          PIC 9(8).
005300     05  DE-IS-DONOR            PIC X.
005400     05  DE-IS-ACTIVE           PIC X.
005500     05  DE-LAST-DONATION-DATE  PIC 9(8).
005600     05  DE-WEIGHT-KG           PIC 9(3)V9.
005700     05  DE-DATE-OF-BIRTH       PIC 9(8).
005800     05  DE-SCR-FEVER           PIC X.
005900     05  DE-SCR-COLD            PIC X.
006000     05  DE-SCR-TATTOO          PIC X.
006100     05  DE-SCR-TATTOO-DATE     PIC 9(8).
006200     05  DE-SCR-PIERCING        PIC X.
006300     05  DE-SCR-PIERCING-DATE   PIC 9(8).
006400     05  DE-SCR-SURGERY         PIC X.
006500     05  DE-SCR-SURGERY-DATE    PIC 9(8).
006600     05  DE-SCR-SEX-RISK        PIC X.
006700     05  DE-ELIGIBLE-SW         PIC X.
006800         88  DE-IS-ELIGIBLE     VALUE "Y".
006900         88  DE-NOT-ELIGIBLE    VALUE "N".
007000
007100 PROCEDURE DIVISION USING DONELIG-PARMS.
007200 0100-MAINLINE.
007300     MOVE "Y" TO DE-ELIGIBLE-SW.
007400     IF DE-DONOR-RULE
007500         PERFORM 0200-DONOR-RULE
007600     ELSE IF DE-SCREENING-RULE
007700         PERFORM 0300-SCREENING-RULE.
007800     GOBACK.
007900
008000 0200-DONOR-RULE.
008100     IF DE-IS-DONOR NOT = "Y" OR DE-IS-ACTIVE NOT = "Y"
008200         MOVE "N" TO DE-ELIGIBLE-SW
008300         GO TO 0200-EXIT.
008400     IF DE-LAST-DONATION-DATE = ZERO
008500         GO TO 0200-EXIT.
008600     CALL "DATADD1" USING DE-LAST-DONATION-DATE, +3, WS-CUTOFF-DATE.
008700     IF WS-CUTOFF-DATE NOT < DE-TODAY-DATE
008800         MOVE "N" TO DE-ELIGIBLE-SW
008900         GO TO 0200-EXIT.
009000     IF DE-WEIGHT-KG < 50.0
009100         MOVE "N" TO DE-ELIGIBLE-SW
009200         GO TO 0200-EXIT.
009300     CALL "DATAGE1" USING DE-DATE-OF-BIRTH, DE-TODAY-DATE,
009400                                               WS-AGE-YEARS.
009500     IF WS-AGE-YEARS NOT > 18 OR WS-AGE-YEARS NOT < 65
009600         MOVE "N" TO DE-ELIGIBLE-SW.
009700 0200-EXIT.
009800     EXIT.
009900
010000 0300-SCREENING-RULE.
010100     IF DE-SCR-FEVER = "Y" OR DE-SCR-COLD = "Y"
010200                         OR DE-SCR-SEX-RISK = "Y"
010300         MOVE "N" TO DE-ELIGIBLE-SW
010400         GO TO 0300-EXIT.
010500     IF DE-SCR-TATTOO = "Y"
010600         MOVE DE-SCR-TATTOO-DATE TO WS-EVENT-DATE
010700         PERFORM 0310-CHECK-6-MONTHS
010800         IF DE-NOT-ELIGIBLE
010900             GO TO 0300-EXIT.
011000     IF DE-SCR-PIERCING = "Y"
011100         MOVE DE-SCR-PIERCING-DATE TO WS-EVENT-DATE
011200         PERFORM 0310-CHECK-6-MONTHS
011300         IF DE-NOT-ELIGIBLE
011400             GO TO 0300-EXIT.
011500     IF DE-SCR-SURGERY = "Y"
011600         MOVE DE-SCR-SURGERY-DATE TO WS-EVENT-DATE
011700         PERFORM 0310-CHECK-6-MONTHS.
011800 0300-EXIT.
011900     EXIT.
012000
012100 0310-CHECK-6-MONTHS.
012200***  EVENT DATE WITHIN THE LAST 6 CALENDAR MONTHS FAILS SCREENING
012300     CALL "DATSUB1" USING DE-TODAY-DATE, -6, WS-CUTOFF-DATE.
012400     IF WS-EVENT-DATE NOT < WS-CUTOFF-DATE
012500         MOVE "N" TO DE-ELIGIBLE-SW.
