000100******************************************************************
000200**  BLDUNIT.CPY
000300**  BLOOD-UNIT INVENTORY MASTER RECORD  -  KEY = BU-UNIT-ID
000400**  ONE ENTRY FOR EVERY UNIT OF BLOOD OR BLOOD COMPONENT COLLECTED
000500**  FROM A DONATION AND HELD IN A REGIONAL BLOOD BANK.
000600******************************************************************
000700**  MAINTENANCE HISTORY
000800**  --------------------------------------------------------------
000900**  03/14/91  MM   ORIGINAL LAYOUT FOR INVENTORY CONVERSION
001000**  09/02/93  JS   ADDED RESERVED-UNTIL/ISSUED-DATE TIMESTAMPS
001100**  11/29/96  TGD  ADDED FIVE DISEASE TEST RESULT BYTES  REQ 4471
001200**  01/06/99  MM   Y2K - EXPANDED DATE FIELDS TO 4-DIGIT YEAR
001300**  06/18/02  AK   ADDED DISCARD-REASON FOR AUTO-EXPIRE JOB
001400******************************************************************
001500
001600 01  BU-UNIT-REC.
001700     05  BU-UNIT-ID              PIC X(12).
001710         88  BU-TRAILER-UNIT     VALUE ALL "9".
001800     05  BU-DONATION-ID          PIC X(12).
001900     05  BU-DONOR-ID             PIC X(12).
002000     05  BU-BLOOD-GROUP          PIC X(03).
002100         88  BU-GROUP-A-POS      VALUE "A+ ".
002200         88  BU-GROUP-A-NEG      VALUE "A- ".
002300         88  BU-GROUP-B-POS      VALUE "B+ ".
002400         88  BU-GROUP-B-NEG      VALUE "B- ".
002500         88  BU-GROUP-AB-POS     VALUE "AB+".
002600         88  BU-GROUP-AB-NEG     VALUE "AB-".
002700         88  BU-GROUP-O-POS      VALUE "O+ ".
002800         88  BU-GROUP-O-NEG      VALUE "O- ".
002900     05  BU-COMPONENT-TYPE       PIC X(02).
003000         88  BU-COMP-WHOLE-BLOOD VALUE "WB".
003100         88  BU-COMP-PLASMA      VALUE "PL".
003200         88  BU-COMP-PLATELETS   VALUE "PT".
003300         88  BU-COMP-RED-CELLS   VALUE "RC".
003400         88  BU-COMP-CRYO        VALUE "CR".
003500     05  BU-VOLUME-ML            PIC 9(04).
003600     05  BU-COLLECTION-DATE      PIC 9(08).
003700     05  BU-COLLECTION-DATE-R REDEFINES
003800             BU-COLLECTION-DATE  PIC 9(08).
003900     05  BU-COLL-DT-GRP REDEFINES
004000             BU-COLLECTION-DATE.
004100         10  BU-COLL-CCYY        PIC 9(04).
004200         10  BU-COLL-MM          PIC 9(02).
004300         10  BU-COLL-DD          PIC 9(02).
004400     05  BU-EXPIRY-DATE          PIC 9(08).
004500     05  BU-EXP-DT-GRP  REDEFINES
004600             BU-EXPIRY-DATE.
004700         10  BU-EXP-CCYY         PIC 9(04).
004800         10  BU-EXP-MM           PIC 9(02).
004900         10  BU-EXP-DD           PIC 9(02).
005000     05  BU-BLOOD-BANK-ID        PIC X(10).
005100     05  BU-STORAGE-LOCATION     PIC X(15).
005200     05  BU-STATUS               PIC X(02).
005300         88  BU-ST-AVAILABLE     VALUE "AV".
005400         88  BU-ST-RESERVED      VALUE "RS".
005500         88  BU-ST-ISSUED        VALUE "IS".
005600         88  BU-ST-IN-TRANSIT    VALUE "IT".
005700         88  BU-ST-TRANSFERRED   VALUE "TR".
005800         88  BU-ST-DISCARDED     VALUE "DC".
005900         88  BU-ST-EXPIRED       VALUE "EX".
006000     05  BU-RESERVED-FOR         PIC X(12).
006100     05  BU-RESERVED-UNTIL       PIC 9(14).
006200     05  BU-ISSUED-TO            PIC X(10).
006300     05  BU-ISSUED-DATE          PIC 9(14).
006400     05  BU-TEST-RESULTS.
006500         10  BU-TEST-HIV         PIC X(01).
006600             88  BU-HIV-POSITIVE VALUE "Y".
006700             88  BU-HIV-NEGATIVE VALUE "N".
006800         10  BU-TEST-HEP-B       PIC X(01).
006900             88  BU-HEP-B-NEGATIVE VALUE "N".
007000         10  BU-TEST-HEP-C       PIC X(01).
007100             88  BU-HEP-C-NEGATIVE VALUE "N".
007200         10  BU-TEST-SYPHILIS    PIC X(01).
007300             88  BU-SYPH-NEGATIVE  VALUE "N".
007400         10  BU-TEST-MALARIA     PIC X(01).
007500             88  BU-MALARIA-NEGATIVE VALUE "N".
007600     05  BU-DISCARD-REASON       PIC X(20).
007700     05  FILLER                  PIC X(37).
